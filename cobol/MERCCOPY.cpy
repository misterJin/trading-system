000100****************************************************************  MC0001
000200* LICENSED MATERIALS - PROPERTY OF IBM                            MC0002
000300* ALL RIGHTS RESERVED                                             MC0003
000400****************************************************************  MC0004
000500* COPYBOOK:  MERCCOPY                                             MC0005
000600*                                                                 MC0006
000700* AUTHOR  :  D. STOUT                                             MC0007
000800*                                                                 MC0008
000900* MERCHANT MASTER RECORD - ONE ENTRY PER SELLING MERCHANT ON      MC0009
001000* THE TRADING SYSTEM LEDGER.  MERCH-NAME IS THE NATURAL KEY       MC0010
001100* USED BY STKUPD WHEN A MERCHANT IS FIRST SEEN ON AN INTAKE       MC0011
001200* TRANSACTION; MERCH-ID IS THE SURROGATE KEY CARRIED ON EVERY     MC0012
001300* PRODUCT AND ORDER RECORD THEREAFTER.                            MC0013
001400*                                                                 MC0014
001500* CHANGE LOG                                                      MC0015
001600*   DATE     BY   TICKET     DESCRIPTION                         MC0016
001700*   -------- ---  ---------  ------------------------------------ MC0017
001800*   03/14/91 DS   SAM-0114   ORIGINAL COPYBOOK - MASTER REWRITE.   MC0018
001900*   11/02/93 DS   SAM-0287   ADDED MERCH-BALANCE AT S9(11)V99      MC0019
002000*                            COMP-3 TO TRACK LEDGER CASH ON       MC0020
002100*                            THE MERCHANT SIDE OF AN ORDER.        MC0021
002200*   09/19/98 RPK  Y2K-0042   REVIEWED FOR YEAR 2000 - NO DATE      MC0022
002300*                            FIELDS ON THIS RECORD. NO CHANGE.     MC0023
002400*   06/08/01 TLM  SAM-0411   WIDENED MERCH-NAME TO X(40) TO        MC0024
002500*                            MATCH NEW STOCK-INTAKE SCREEN.        MC0025
002600****************************************************************  MC0026
002700 01  MERCHANT-RECORD.                                             MC0027
002800     05  MERCH-ID                PIC 9(9).                        MC0028
002900     05  MERCH-NAME              PIC X(40).                       MC0029
003000     05  MERCH-BALANCE           PIC S9(11)V99 COMP-3.             MC0030
003100     05  FILLER                  PIC X(20).                       MC0031
