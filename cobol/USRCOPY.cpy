000100****************************************************************  UC0001
000200* LICENSED MATERIALS - PROPERTY OF IBM                            UC0002
000300* ALL RIGHTS RESERVED                                             UC0003
000400****************************************************************  UC0004
000500* COPYBOOK:  USRCOPY                                              UC0005
000600*                                                                 UC0006
000700* AUTHOR  :  D. STOUT                                             UC0007
000800*                                                                 UC0008
000900* USER ACCOUNT MASTER RECORD - ONE ENTRY PER BUYER ON THE         UC0009
001000* TRADING SYSTEM LEDGER.  USER-NAME IS THE NATURAL KEY USED       UC0010
001100* BY ACCDEP TO FIND-OR-CREATE AN ACCOUNT AND BY ORDPLC TO          UC0011
001200* LOCATE THE BUYER ON AN ORDER TRANSACTION.                       UC0012
001300*                                                                 UC0013
001400* CHANGE LOG                                                      UC0014
001500*   DATE     BY   TICKET     DESCRIPTION                         UC0015
001600*   -------- ---  ---------  ------------------------------------ UC0016
001700*   03/21/91 DS   SAM-0119   ORIGINAL COPYBOOK - MASTER REWRITE.   UC0017
001800*   09/19/98 RPK  Y2K-0042   REVIEWED FOR YEAR 2000 - NO DATE      UC0018
001900*                            FIELDS ON THIS RECORD. NO CHANGE.     UC0019
002000****************************************************************  UC0020
002100 01  USER-RECORD.                                                 UC0021
002200     05  USER-ID                 PIC 9(9).                        UC0022
002300     05  USER-NAME                PIC X(30).                      UC0023
002400     05  USER-BALANCE             PIC S9(11)V99 COMP-3.           UC0024
002500     05  FILLER                   PIC X(20).                      UC0025
