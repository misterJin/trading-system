000100****************************************************************  AD0001
000200* LICENSED MATERIALS - PROPERTY OF IBM                            AD0002
000300* ALL RIGHTS RESERVED                                             AD0003
000400****************************************************************  AD0004
000500 IDENTIFICATION DIVISION.                                         AD0005
000600 PROGRAM-ID.    ACCDEP.                                           AD0006
000700 AUTHOR.        D. STOUT.                                         AD0007
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         AD0008
000900 DATE-WRITTEN.  05/06/91.                                         AD0009
001000 DATE-COMPILED.                                                   AD0010
001100 SECURITY.      NON-CONFIDENTIAL.                                 AD0011
001200*                                                                 AD0012
001300****************************************************************  AD0013
001400* PROGRAM:  ACCDEP                                                AD0014
001500*                                                                 AD0015
001600* READS A SEQUENTIAL DEPOSIT TRANSACTION FILE, ONE DEPOSIT PER    AD0016
001700* RECORD (USER NAME, AMOUNT), AND POSTS IT TO THE USER ACCOUNT    AD0018
001800* MASTER.  A USER NAME NOT YET ON FILE IS CREATED ON THE SPOT     AD0019
001900* WITH A ZERO STARTING BALANCE, THEN CREDITED THE SAME AS AN      AD0020
002000* EXISTING ACCOUNT WOULD BE - THIS IS THE ONLY ONE OF THE FOUR    AD0021
002100* BATCH JOBS THAT CREATES A USER.  A DEPOSIT OF ZERO OR LESS IS   AD0022
002200* REJECTED; THERE IS NO WITHDRAWAL TRANSACTION IN THIS SYSTEM.    AD0023
002300*                                                                 AD0024
002400* THE USER MASTER IS NOT AN ISAM FILE - IT IS LOADED INTO A       AD0025
002500* SORTED IN-STORAGE TABLE AND SEARCHED WITH SEARCH ALL, THE       AD0026
002600* SAME AS STKUPD AND ORDPLC.  THIS JOB MUST NOT RUN               AD0027
002700* CONCURRENTLY WITH ORDPLC AGAINST THE SAME MASTER GENERATION.    AD0028
002800*                                                                 AD0029
002900* DEPOSIT TRANSACTION RECORD LAYOUT (DEPOSTRN) :                  AD0030
003000*     0    1    1    2    2    3    3    4    4    5    5    6    AD0031
003100* ....5....0....5....0....5....0....5....0....5....0....5....0....AD0032
003200*  USER NAME (30)           AMOUNT (11)                           AD0033
003300*                                                                 AD0034
003400* CHANGE LOG                                                      AD0035
003500*   DATE     BY   TICKET     DESCRIPTION                         AD0036
003600*   -------- ---  ---------  ------------------------------------ AD0037
003700*   05/06/91 DS   SAM-0130   ORIGINAL PROGRAM.                     AD0038
003800*   09/19/98 RPK  Y2K-0042   REVIEWED FOR YEAR 2000 - NO DATE      AD0039
003900*                            FIELDS PROCESSED BY THIS PROGRAM.     AD0040
004000*                            NO CHANGE REQUIRED.                   AD0041
004100*   06/08/01 TLM  SAM-0411   REJECT ZERO/NEGATIVE DEPOSIT          AD0042
004200*                            AMOUNT INSTEAD OF POSTING IT BLIND    AD0043
004300*                            - NEW MONEY EDIT RULE.                AD0044
004400****************************************************************  AD0045
004500 ENVIRONMENT DIVISION.                                            AD0046
004600 CONFIGURATION SECTION.                                           AD0047
004700 SOURCE-COMPUTER. IBM-390.                                        AD0048
004800 OBJECT-COMPUTER. IBM-390.                                        AD0049
004900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                              AD0050
005000 INPUT-OUTPUT SECTION.                                            AD0051
005100 FILE-CONTROL.                                                    AD0052
005200                                                                  AD0053
005300     SELECT DEPOSTRN ASSIGN TO DEPOSTRN                           AD0054
005400         ACCESS IS SEQUENTIAL                                     AD0055
005500         FILE STATUS  IS  WS-DEPOSTRN-STATUS.                     AD0056
005600                                                                  AD0057
005700     SELECT USERMST ASSIGN TO USERMST                             AD0058
005800         ACCESS IS SEQUENTIAL                                     AD0059
005900         FILE STATUS  IS  WS-USERMST-STATUS.                      AD0060
006000                                                                  AD0061
006100     SELECT USERMST-OUT ASSIGN TO USEROUT                         AD0062
006200         ACCESS IS SEQUENTIAL                                     AD0063
006300         FILE STATUS  IS  WS-USEROUT-STATUS.                      AD0064
006400                                                                  AD0065
006500     SELECT ACCDEPRPT ASSIGN TO ACCDEPRPT                         AD0066
006600         ACCESS IS SEQUENTIAL                                     AD0067
006700         FILE STATUS  IS  WS-ACCDEPRPT-STATUS.                    AD0068
006800*                                                                 AD0069
006900****************************************************************  AD0070
007000 DATA DIVISION.                                                   AD0071
007100 FILE SECTION.                                                    AD0072
007200                                                                  AD0073
007300 FD  DEPOSTRN                                                     AD0074
007400     RECORDING MODE IS F.                                         AD0075
007500 01  DEPOSTRN-REC.                                                AD0076
007600     05  DEPI-USER-NAME           PIC X(30).                      AD0077
007700     05  DEPI-AMOUNT              PIC S9(9)V99 COMP-3.            AD0078
007800     05  FILLER                   PIC X(10).                      AD0079
007900*    RAW VIEW OF THE INTAKE RECORD - USED ONLY WHEN A               AD0080
008000*    TRANSACTION IS REJECTED AND IS ECHOED TO THE REJECT LINE     AD0081
008100*    WHOLE.                                                       AD0082
008200 01  DEPOSTRN-ALT  REDEFINES  DEPOSTRN-REC.                       AD0083
008300     05  DEPI-RAW-TEXT            PIC X(46).                      AD0084
008400                                                                  AD0085
008500 FD  USERMST                                                      AD0086
008600     RECORDING MODE IS F.                                         AD0087
008700 COPY USRCOPY REPLACING USER-RECORD BY USERMST-REC.               AD0088
008800                                                                  AD0089
008900 FD  USERMST-OUT                                                  AD0090
009000     RECORDING MODE IS F.                                         AD0091
009100 COPY USRCOPY REPLACING USER-RECORD BY USEROUT-REC.               AD0092
009200                                                                  AD0093
009300 FD  ACCDEPRPT                                                    AD0094
009400     RECORDING MODE IS F.                                        AD0095
009500 01  ACCDEPRPT-REC                PIC X(132).                     AD0096
009600*                                                                 AD0097
009700****************************************************************  AD0098
009800 WORKING-STORAGE SECTION.                                         AD0099
009900***************************************************************** AD0100
010000*                                                                 AD0101
010100 01  SYSTEM-DATE-AND-TIME.                                        AD0102
010200     05  CURRENT-DATE.                                            AD0103
010300         10  CURRENT-YEAR            PIC 9(2).                    AD0104
010400         10  CURRENT-MONTH           PIC 9(2).                    AD0105
010500         10  CURRENT-DAY             PIC 9(2).                    AD0106
010600     05  CURRENT-TIME.                                            AD0107
010700         10  CURRENT-HOUR            PIC 9(2).                    AD0108
010800         10  CURRENT-MINUTE          PIC 9(2).                    AD0109
010900         10  CURRENT-SECOND          PIC 9(2).                    AD0110
011000         10  CURRENT-HNDSEC          PIC 9(2).                    AD0111
011100     05  FILLER                      PIC X(08).                  AD0112
011200*    ALTERNATE UNEDITED VIEW OF THE RUN DATE/TIME - NOT USED      AD0113
011300*    FOR POSTING, KEPT FOR SYMMETRY WITH STKUPD AND ORDPLC.        AD0114
011400 01  CURRENT-DATE-R  REDEFINES  SYSTEM-DATE-AND-TIME.              AD0115
011500     05  CURRENT-DATE-NUM        PIC 9(6).                        AD0116
011600     05  CURRENT-TIME-NUM        PIC 9(8).                       AD0117
011700     05  FILLER                  PIC X(08).                      AD0118
011800*                                                                 AD0119
011900 01  WS-FIELDS.                                                   AD0120
012000     05  WS-DEPOSTRN-STATUS      PIC X(2)  VALUE SPACES.          AD0121
012100     05  WS-USERMST-STATUS       PIC X(2)  VALUE SPACES.          AD0122
012200     05  WS-USEROUT-STATUS       PIC X(2)  VALUE SPACES.          AD0123
012300     05  WS-ACCDEPRPT-STATUS     PIC X(2)  VALUE SPACES.          AD0124
012400     05  WS-TRAN-EOF             PIC X     VALUE SPACES.          AD0125
012500         88  TRAN-EOF            VALUE 'Y'.                       AD0126
012600     05  WS-USER-EOF             PIC X     VALUE SPACES.          AD0127
012700         88  USER-LOAD-EOF       VALUE 'Y'.                       AD0128
012800     05  WS-USER-FOUND-SW        PIC X     VALUE 'N'.              AD0129
012900         88  USER-FOUND          VALUE 'Y'.                       AD0130
013000     05  WS-TRAN-REJECT-SW       PIC X     VALUE 'N'.              AD0131
013100         88  TRAN-REJECTED       VALUE 'Y'.                       AD0132
013200     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.          AD0133
013300     05  FILLER                  PIC X(10) VALUE SPACES.          AD0134
013400 01  WS-FIELDS-R  REDEFINES  WS-FIELDS  PIC X(60).                AD0135
013500*                                                                 AD0136
013600 01  WORK-VARIABLES.                                              AD0137
013700     05  WS-USER-IDX             PIC S9(4) COMP.                  AD0138
013800     05  WS-SHIFT-FROM           PIC S9(4) COMP.                  AD0139
013900     05  WS-NEXT-USER-ID         PIC 9(9)  VALUE 0.                AD0140
014000     05  FILLER                  PIC X(10) VALUE SPACES.          AD0141
014100*                                                                 AD0142
014200 01  REPORT-TOTALS.                                               AD0143
014300     05  NUM-TRAN-RECS         PIC S9(9)   COMP-3  VALUE +0.       AD0144
014400     05  NUM-TRAN-REJECTS      PIC S9(9)   COMP-3  VALUE +0.       AD0145
014500     05  NUM-USER-CREATED      PIC S9(9)   COMP-3  VALUE +0.       AD0146
014600     05  TOT-DEPOSIT-AMOUNT    PIC S9(11)V99 COMP-3 VALUE +0.      AD0147
014700     05  FILLER                PIC X(10)   VALUE SPACES.          AD0148
014800*                                                                 AD0149
014900***************************************************************** AD0150
015000* USER-TABLE IS LOADED FROM USERMST, KEPT IN USER-NAME-T          AD0151
015100* ASCENDING SEQUENCE, AND SEARCHED WITH SEARCH ALL - THERE IS     AD0152
015200* NO ISAM ON THIS SHOP'S USER MASTER.  A USER CREATED MID-RUN     AD0153
015300* IS INSERTED INTO THE TABLE AT THE CORRECT SORTED SLOT (SEE      AD0154
015400* 0410-INSERT-USER) SO THE TABLE STAYS SEARCHABLE FOR THE REST    AD0155
015500* OF THE RUN AND THE NEXT MASTER GENERATION IS WRITTEN BACK IN    AD0156
015600* SORTED ORDER.                                                   AD0157
015700***************************************************************** AD0158
015800 01  USER-TABLE-CTL.                                              AD0159
015900     05  USER-COUNT              PIC S9(4) COMP VALUE 0.          AD0160
016000     05  FILLER                  PIC X(04) VALUE SPACES.          AD0161
016100     05  USER-TABLE.                                              AD0162
016200         10  USER-ENTRY-T OCCURS 0 TO 3000 TIMES                  AD0163
016300             DEPENDING ON USER-COUNT                               AD0164
016400             ASCENDING KEY IS USER-NAME-T                         AD0165
016500             INDEXED BY UX.                                       AD0166
016600             15  USER-ID-T           PIC 9(9).                    AD0167
016700             15  USER-NAME-T         PIC X(30).                  AD0168
016800             15  USER-BALANCE-T      PIC S9(11)V99 COMP-3.        AD0169
016900             15  USER-NEW-SW         PIC X.                       AD0170
017000                 88  USER-IS-NEW     VALUE 'Y'.                    AD0171
017100*                                                                 AD0172
017200 01  RPT-HEADER1.                                                 AD0173
017300     05  FILLER                     PIC X(40)                    AD0174
017400               VALUE 'DEPOSIT POSTING RUN REPORT         DATE: '. AD0175
017500     05  RPT-MM                     PIC 99.                       AD0176
017600     05  FILLER                     PIC X     VALUE '/'.          AD0177
017700     05  RPT-DD                     PIC 99.                       AD0178
017800     05  FILLER                     PIC X     VALUE '/'.          AD0179
017900     05  RPT-YY                     PIC 99.                       AD0180
018000     05  FILLER                     PIC X(39) VALUE SPACES.       AD0181
018100 01  RPT-REJECT-LINE.                                             AD0182
018200     05  FILLER              PIC X(18) VALUE 'REJECTED TRAN - '.  AD0183
018300     05  RPT-REJ-NAME        PIC X(30).                          AD0184
018400     05  FILLER              PIC X(4)  VALUE SPACES.              AD0185
018500     05  RPT-REJ-REASON      PIC X(40).                           AD0186
018600     05  FILLER              PIC X(40) VALUE SPACES.              AD0187
018700 01  RPT-DEPOSIT-LINE.                                             AD0188
018800     05  FILLER              PIC X(10) VALUE 'DEPOSIT - '.        AD0189
018900     05  RPT-DEP-NAME        PIC X(30).                          AD0190
019000     05  FILLER              PIC X(2)  VALUE SPACES.              AD0191
019100     05  RPT-DEP-AMOUNT      PIC Z,ZZZ,ZZ9.99.                    AD0192
019200     05  FILLER              PIC X(2)  VALUE SPACES.              AD0193
019300     05  RPT-DEP-NEW-FLAG    PIC X(11).                           AD0194
019400     05  FILLER              PIC X(38) VALUE SPACES.              AD0195
019500 01  RPT-STATS-HDR1.                                              AD0196
019600     05  FILLER PIC X(26) VALUE 'Deposit Posting Totals:   '.     AD0197
019700     05  FILLER PIC X(106) VALUE SPACES.                          AD0198
019800 01  RPT-STATS-DETAIL.                                             AD0199
019900     05  RPT-LABEL           PIC X(26).                          AD0200
020000     05  FILLER              PIC X(4)  VALUE SPACES.              AD0201
020100     05  RPT-COUNT           PIC ZZZ,ZZZ,ZZ9.                     AD0202
020200     05  FILLER              PIC X(90) VALUE SPACES.              AD0203
020300*                                                                 AD0204
020400****************************************************************  AD0205
020500 PROCEDURE DIVISION.                                               AD0206
020600****************************************************************  AD0207
020700                                                                  AD0208
020800 0000-MAIN.                                                       AD0209
020900     ACCEPT CURRENT-DATE FROM DATE.                               AD0210
021000     ACCEPT CURRENT-TIME FROM TIME.                               AD0211
021100     DISPLAY 'ACCDEP STARTED DATE = ' CURRENT-MONTH '/'           AD0212
021200            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          AD0213
021300                                                                  AD0214
021400     PERFORM 0700-OPEN-FILES       THRU 0700-EXIT.                AD0215
021500     PERFORM 0710-LOAD-USERS       THRU 0710-EXIT.                AD0216
021600     PERFORM 0800-INIT-REPORT      THRU 0800-EXIT.                AD0217
021700                                                                  AD0218
021800     PERFORM 0750-READ-TRANSACTION THRU 0750-EXIT.                AD0219
021900     PERFORM 0100-PROCESS-TRANSACTION THRU 0100-EXIT              AD0220
022000             UNTIL TRAN-EOF.                                      AD0221
022100                                                                  AD0222
022200     PERFORM 0900-WRITE-USERS      THRU 0900-EXIT.                AD0223
022300     PERFORM 0850-REPORT-TOTALS    THRU 0850-EXIT.                AD0224
022400     PERFORM 0790-CLOSE-FILES      THRU 0790-EXIT.                AD0225
022500                                                                  AD0226
022600     GOBACK.                                                      AD0227
022700                                                                  AD0228
022800***************************************************************** AD0229
022900* 0100-PROCESS-TRANSACTION - EDIT THE DEPOSIT AMOUNT, FIND OR     AD0230
023000* CREATE THE USER, THEN POST.  A DEPOSIT OF ZERO OR LESS NEVER    AD0231
023100* REACHES THE USER TABLE AT ALL.                                  AD0232
023200***************************************************************** AD0233
023300 0100-PROCESS-TRANSACTION.                                        AD0234
023400     ADD 1 TO NUM-TRAN-RECS.                                      AD0235
023500     MOVE 'N' TO WS-TRAN-REJECT-SW.                               AD0236
023600     MOVE SPACES TO WS-REJECT-REASON.                             AD0237
023700*                                                                 AD0238
023800*    MONEY.OF DEPOSIT SEMANTICS - THE DEPOSIT AMOUNT MUST BE      AD0239
023900*    STRICTLY POSITIVE.  ZERO OR NEGATIVE IS REJECTED.            AD0240
024000     IF DEPI-AMOUNT NOT > 0                                       AD0241
024100         MOVE 'Y' TO WS-TRAN-REJECT-SW                            AD0242
024200         MOVE 'Deposit amount must be positive' TO                AD0243
024300             WS-REJECT-REASON                                     AD0244
024400     END-IF.                                                      AD0245
024500                                                                  AD0246
024600     IF NOT TRAN-REJECTED                                         AD0247
024700         PERFORM 0400-FIND-OR-CREATE-USER THRU 0400-EXIT          AD0248
024800         ADD DEPI-AMOUNT TO USER-BALANCE-T(WS-USER-IDX)           AD0249
024900         ADD DEPI-AMOUNT TO TOT-DEPOSIT-AMOUNT                    AD0250
025000         MOVE DEPI-USER-NAME      TO RPT-DEP-NAME                 AD0251
025100         MOVE DEPI-AMOUNT         TO RPT-DEP-AMOUNT                AD0252
025200         IF USER-IS-NEW(WS-USER-IDX)                               AD0253
025300             MOVE '(NEW ACCT)' TO RPT-DEP-NEW-FLAG                AD0254
025400         ELSE                                                     AD0255
025500             MOVE SPACES      TO RPT-DEP-NEW-FLAG                 AD0256
025600         END-IF                                                   AD0257
025700         WRITE ACCDEPRPT-REC FROM RPT-DEPOSIT-LINE                AD0258
025800             AFTER ADVANCING 1                                    AD0259
025900     ELSE                                                         AD0260
026000         ADD 1 TO NUM-TRAN-REJECTS                                AD0261
026100         MOVE DEPI-USER-NAME TO RPT-REJ-NAME                      AD0262
026200         MOVE WS-REJECT-REASON TO RPT-REJ-REASON                  AD0263
026300         WRITE ACCDEPRPT-REC FROM RPT-REJECT-LINE                 AD0264
026400             AFTER ADVANCING 1                                    AD0265
026500     END-IF.                                                      AD0266
026600                                                                  AD0267
026700     PERFORM 0750-READ-TRANSACTION THRU 0750-EXIT.                AD0268
026800 0100-EXIT.                                                       AD0269
026900     EXIT.                                                        AD0270
027000                                                                  AD0271
027100***************************************************************** AD0272
027200* 0400-FIND-OR-CREATE-USER - USER-NAME IS THE NATURAL KEY.  A     AD0273
027300* USER NOT ON FILE IS CREATED WITH A NEW SURROGATE ID AND A       AD0274
027400* ZERO STARTING BALANCE (USER ACCOUNT RULE - NEW USERS START AT   AD0275
027500* ZERO, THE SAME AS NEW MERCHANTS).                               AD0276
027600***************************************************************** AD0277
027700 0400-FIND-OR-CREATE-USER.                                        AD0278
027800     MOVE 'N' TO WS-USER-FOUND-SW.                                AD0279
027900     SEARCH ALL USER-ENTRY-T                                      AD0280
028000         AT END                                                   AD0281
028100             PERFORM 0410-INSERT-USER THRU 0410-EXIT               AD0282
028200         WHEN USER-NAME-T(UX) = DEPI-USER-NAME                    AD0283
028300             SET USER-FOUND TO TRUE                                AD0284
028400             MOVE UX TO WS-USER-IDX                                AD0285
028500     END-SEARCH.                                                  AD0286
028600 0400-EXIT.                                                       AD0287
028700     EXIT.                                                        AD0288
028800                                                                  AD0289
028900***************************************************************** AD0290
029000* 0410-INSERT-USER - THE TABLE MUST STAY IN USER-NAME ASCENDING   AD0291
029100* SEQUENCE FOR SEARCH ALL TO KEEP WORKING, SO THE NEW ENTRY IS    AD0292
029200* SHIFTED INTO ITS SORTED SLOT THE SAME WAY STKUPD SHIFTS A NEW   AD0293
029300* MERCHANT OR PRODUCT INTO PLACE - WALK BACKWARDS FROM THE        AD0294
029400* BOTTOM OF THE TABLE, SLIDING ENTRIES DOWN ONE SLOT UNTIL THE    AD0295
029500* CORRECT POSITION FOR THE NEW NAME IS FOUND.  0411 DOES ONE      AD0296
029600* SLIDE STEP AND IS DRIVEN BY THE PERFORM ... UNTIL BELOW.        AD0297
029700***************************************************************** AD0298
029800 0410-INSERT-USER.                                                AD0299
029900     ADD 1 TO WS-NEXT-USER-ID.                                    AD0300
030000     ADD 1 TO USER-COUNT.                                         AD0301
030100     MOVE USER-COUNT TO WS-SHIFT-FROM.                            AD0302
030200     PERFORM 0411-SHIFT-USER-DOWN THRU 0411-EXIT                  AD0303
030300         UNTIL WS-SHIFT-FROM <= 1                                 AD0304
030400         OR USER-NAME-T(WS-SHIFT-FROM - 1) <= DEPI-USER-NAME.     AD0305
030500     MOVE WS-NEXT-USER-ID    TO USER-ID-T(WS-SHIFT-FROM).         AD0306
030600     MOVE DEPI-USER-NAME     TO USER-NAME-T(WS-SHIFT-FROM).       AD0307
030700     MOVE ZERO               TO USER-BALANCE-T(WS-SHIFT-FROM).    AD0308
030800     MOVE 'Y'                TO USER-NEW-SW(WS-SHIFT-FROM).       AD0309
030900     MOVE WS-SHIFT-FROM      TO WS-USER-IDX.                      AD0310
031000     SET USER-FOUND          TO TRUE.                             AD0311
031100     ADD 1 TO NUM-USER-CREATED.                                   AD0312
031200 0410-EXIT.                                                       AD0313
031300     EXIT.                                                        AD0314
031400                                                                  AD0315
031500 0411-SHIFT-USER-DOWN.                                            AD0316
031600     MOVE USER-ENTRY-T(WS-SHIFT-FROM - 1)                         AD0317
031700         TO USER-ENTRY-T(WS-SHIFT-FROM).                         AD0318
031800     SUBTRACT 1 FROM WS-SHIFT-FROM.                               AD0319
031900 0411-EXIT.                                                       AD0320
032000     EXIT.                                                        AD0321
032100                                                                  AD0322
032200 0700-OPEN-FILES.                                                 AD0323
032300     OPEN INPUT  DEPOSTRN USERMST.                                AD0324
032400     OPEN OUTPUT USERMST-OUT ACCDEPRPT.                           AD0325
032500     IF WS-DEPOSTRN-STATUS NOT = '00'                             AD0326
032600         DISPLAY 'ERROR OPENING DEPOSTRN. RC: ' WS-DEPOSTRN-STATUSAD0327
032700         MOVE 16 TO RETURN-CODE                                   AD0328
032800         MOVE 'Y' TO WS-TRAN-EOF                                  AD0329
032900     END-IF.                                                      AD0330
033000 0700-EXIT.                                                       AD0331
033100     EXIT.                                                        AD0332
033200                                                                  AD0333
033300 0710-LOAD-USERS.                                                 AD0334
033400     MOVE SPACES TO WS-USER-EOF.                                  AD0335
033500     READ USERMST INTO USERMST-REC                                AD0336
033600         AT END MOVE 'Y' TO WS-USER-EOF                           AD0337
033700     END-READ.                                                    AD0338
033800     PERFORM 0711-LOAD-ONE-USER THRU 0711-EXIT                    AD0339
033900         UNTIL USER-LOAD-EOF.                                     AD0340
034000 0710-EXIT.                                                       AD0341
034100     EXIT.                                                        AD0342
034200                                                                  AD0343
034300 0711-LOAD-ONE-USER.                                              AD0344
034400     ADD 1 TO USER-COUNT.                                         AD0345
034500     MOVE USER-ID      OF USERMST-REC TO USER-ID-T(USER-COUNT).   AD0346
034600     MOVE USER-NAME    OF USERMST-REC TO USER-NAME-T(USER-COUNT). AD0347
034700     MOVE USER-BALANCE OF USERMST-REC                             AD0348
034800         TO USER-BALANCE-T(USER-COUNT).                           AD0349
034900     MOVE 'N'          TO USER-NEW-SW(USER-COUNT).                AD0350
035000     IF USER-ID-T(USER-COUNT) > WS-NEXT-USER-ID                   AD0351
035100         MOVE USER-ID-T(USER-COUNT) TO WS-NEXT-USER-ID            AD0352
035200     END-IF.                                                      AD0353
035300     READ USERMST INTO USERMST-REC                                AD0354
035400         AT END MOVE 'Y' TO WS-USER-EOF                           AD0355
035500     END-READ.                                                    AD0356
035600 0711-EXIT.                                                       AD0357
035700     EXIT.                                                        AD0358
035800                                                                  AD0359
035900 0750-READ-TRANSACTION.                                           AD0360
036000     READ DEPOSTRN                                                AD0361
036100         AT END MOVE 'Y' TO WS-TRAN-EOF                           AD0362
036200     END-READ.                                                    AD0363
036300 0750-EXIT.                                                       AD0364
036400     EXIT.                                                        AD0365
036500                                                                  AD0366
036600 0790-CLOSE-FILES.                                                AD0367
036700     CLOSE DEPOSTRN USERMST USERMST-OUT ACCDEPRPT.                AD0368
036800 0790-EXIT.                                                       AD0369
036900     EXIT.                                                        AD0370
037000                                                                  AD0371
037100 0800-INIT-REPORT.                                                AD0372
037200     MOVE CURRENT-YEAR   TO RPT-YY.                               AD0373
037300     MOVE CURRENT-MONTH  TO RPT-MM.                               AD0374
037400     MOVE CURRENT-DAY    TO RPT-DD.                               AD0375
037500     WRITE ACCDEPRPT-REC FROM RPT-HEADER1 AFTER PAGE.              AD0376
037600 0800-EXIT.                                                       AD0377
037700     EXIT.                                                        AD0378
037800                                                                  AD0379
037900 0850-REPORT-TOTALS.                                              AD0380
038000     WRITE ACCDEPRPT-REC FROM RPT-STATS-HDR1 AFTER 2.             AD0381
038100     MOVE 'TRANSACTIONS READ       ' TO RPT-LABEL.                AD0382
038200     MOVE NUM-TRAN-RECS              TO RPT-COUNT.                AD0383
038300     WRITE ACCDEPRPT-REC FROM RPT-STATS-DETAIL AFTER 1.           AD0384
038400     MOVE 'TRANSACTIONS REJECTED   ' TO RPT-LABEL.                AD0385
038500     MOVE NUM-TRAN-REJECTS           TO RPT-COUNT.                AD0386
038600     WRITE ACCDEPRPT-REC FROM RPT-STATS-DETAIL AFTER 1.           AD0387
038700     MOVE 'USER ACCOUNTS CREATED   ' TO RPT-LABEL.                AD0388
038800     MOVE NUM-USER-CREATED           TO RPT-COUNT.                AD0389
038900     WRITE ACCDEPRPT-REC FROM RPT-STATS-DETAIL AFTER 1.           AD0390
039000 0850-EXIT.                                                       AD0391
039100     EXIT.                                                        AD0392
039200                                                                  AD0393
039300 0900-WRITE-USERS.                                                AD0394
039400     MOVE 1 TO WS-USER-IDX.                                       AD0395
039500     PERFORM 0901-WRITE-ONE-USER THRU 0901-EXIT                   AD0396
039600         UNTIL WS-USER-IDX > USER-COUNT.                          AD0397
039700 0900-EXIT.                                                       AD0398
039800     EXIT.                                                        AD0399
039900                                                                  AD0400
040000 0901-WRITE-ONE-USER.                                             AD0401
040100     MOVE USER-ID-T(WS-USER-IDX)      TO USER-ID   OF USEROUT-REC.AD0402
040200     MOVE USER-NAME-T(WS-USER-IDX)    TO USER-NAME OF USEROUT-REC.AD0403
040300     MOVE USER-BALANCE-T(WS-USER-IDX)                             AD0404
040400         TO USER-BALANCE OF USEROUT-REC.                          AD0405
040500     WRITE USEROUT-REC.                                           AD0406
040600     ADD 1 TO WS-USER-IDX.                                        AD0407
040700 0901-EXIT.                                                       AD0408
040800     EXIT.                                                        AD0409
