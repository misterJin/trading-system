000100****************************************************************  OP0001
000200* LICENSED MATERIALS - PROPERTY OF IBM                            OP0002
000300* ALL RIGHTS RESERVED                                             OP0003
000400****************************************************************  OP0004
000500 IDENTIFICATION DIVISION.                                         OP0005
000600 PROGRAM-ID.    ORDPLC.                                           OP0006
000700 AUTHOR.        D. STOUT.                                         OP0007
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         OP0008
000900 DATE-WRITTEN.  04/02/91.                                         OP0009
001000 DATE-COMPILED.                                                   OP0010
001100 SECURITY.      NON-CONFIDENTIAL.                                 OP0011
001200*                                                                 OP0012
001300****************************************************************  OP0013
001400* PROGRAM:  ORDPLC                                                OP0014
001500*                                                                 OP0015
001600* READS A SEQUENTIAL ORDER-PLACEMENT TRANSACTION FILE, ONE        OP0016
001700* BUY REQUEST PER RECORD (BUYER NAME, SKU, QUANTITY), AND         OP0017
001800* ATTEMPTS TO EXECUTE EACH ONE AGAINST THE USER, PRODUCT AND      OP0019
001900* MERCHANT MASTERS.  AN ORDER IS ONLY POSTED WHEN THE BUYER,      OP0020
002000* THE SKU AND THE OWNING MERCHANT ALL RESOLVE - A TRANSACTION     OP0021
002100* THAT NAMES AN UNKNOWN BUYER OR SKU IS REJECTED OUTRIGHT AND     OP0022
002200* NEVER REACHES THE ORDER LOG.                                    OP0023
002300*                                                                 OP0024
002400* ONCE RESOLVED, THE ORDER IS EXECUTED AS ONE ALL-OR-NOTHING      OP0025
002500* UNIT: THE SKU MUST HAVE MORE STOCK ON HAND THAN THE QUANTITY    OP0026
002600* ORDERED (STOCK MUST REMAIN ABOVE ZERO, NOT MERELY AT OR         OP0027
002700* ABOVE ZERO - SEE THE 06/08/01 CHANGE BELOW) AND THE BUYER       OP0028
002800* MUST HAVE BALANCE ON HAND AT LEAST EQUAL TO THE ORDER TOTAL.    OP0029
002900* WHEN BOTH HOLD, FOUR THINGS HAPPEN TOGETHER - STOCK DOWN,       OP0030
003000* SOLD-QTY UP, BUYER DEBITED, SELLER CREDITED - AND THE ORDER     OP0031
003100* IS LOGGED COMPLETED.  WHEN EITHER FAILS, NONE OF THE FOUR       OP0032
003200* HAPPEN, THE MASTERS ARE LEFT UNTOUCHED, AND THE ORDER IS        OP0033
003300* LOGGED FAILED SO THE BUYER HAS A RECORD OF THE ATTEMPT.         OP0034
003400*                                                                 OP0035
003500* THE MASTERS ARE NOT ISAM FILES - THEY ARE LOADED INTO SORTED    OP0036
003600* IN-STORAGE TABLES AND SEARCHED WITH SEARCH ALL, THE SAME AS     OP0037
003700* STKUPD.  THIS JOB MUST NOT RUN CONCURRENTLY WITH STKUPD OR      OP0038
003800* ACCDEP AGAINST THE SAME MASTER GENERATION.                      OP0039
003900*                                                                 OP0040
004000* ORDER-PLACEMENT TRANSACTION RECORD LAYOUT (ORDERTRN) :          OP0041
004100*     0    1    1    2    2    3    3    4    4    5    5    6    OP0042
004200* ....5....0....5....0....5....0....5....0....5....0....5....0....OP0043
004300*  BUYER USER NAME (30)     SKU (20)     QUANTITY (9)             OP0044
004400*                                                                 OP0045
004500* CHANGE LOG                                                      OP0046
004600*   DATE     BY   TICKET     DESCRIPTION                         OP0047
004700*   -------- ---  ---------  ------------------------------------ OP0048
004800*   04/02/91 DS   SAM-0122   ORIGINAL PROGRAM.                     OP0049
004900*   11/02/93 DS   SAM-0287   ORD-UNIT-PRICE NOW TAKEN FROM THE     OP0050
005000*                            PRODUCT MASTER AT EXECUTION TIME      OP0051
005100*                            AND FROZEN ON THE LOG RECORD SO A     OP0052
005200*                            LATER PRICE CHANGE CANNOT REWRITE     OP0053
005300*                            HISTORY.                              OP0054
005400*   09/19/98 RPK  Y2K-0042   ORD-CREATED-AT WIDENED TO AN 8        OP0055
005500*                            BYTE YYYYMMDD FIELD - SEE ORDCOPY.    OP0056
005600*   06/08/01 TLM  SAM-0411   STOCK-SUFFICIENCY TEST CHANGED FROM   OP0057
005700*                            "STOCK NOT LESS THAN QTY" TO         OP0058
005800*                            "STOCK GREATER THAN QTY" - A SKU     OP0059
005900*                            MAY NEVER BE SOLD DOWN TO EXACTLY     OP0060
006000*                            ZERO IN ONE ORDER.  MATCHES THE       OP0061
006100*                            QUANTITY EDIT RULE USED BY STKUPD.    OP0062
006200****************************************************************  OP0063
006300 ENVIRONMENT DIVISION.                                            OP0064
006400 CONFIGURATION SECTION.                                           OP0065
006500 SOURCE-COMPUTER. IBM-390.                                        OP0066
006600 OBJECT-COMPUTER. IBM-390.                                        OP0067
006700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                              OP0068
006800 INPUT-OUTPUT SECTION.                                            OP0069
006900 FILE-CONTROL.                                                    OP0070
007000                                                                  OP0071
007100     SELECT ORDERTRN ASSIGN TO ORDERTRN                           OP0072
007200         ACCESS IS SEQUENTIAL                                     OP0073
007300         FILE STATUS  IS  WS-ORDERTRN-STATUS.                     OP0074
007400                                                                  OP0075
007500     SELECT USERMST ASSIGN TO USERMST                             OP0076
007600         ACCESS IS SEQUENTIAL                                     OP0077
007700         FILE STATUS  IS  WS-USERMST-STATUS.                      OP0078
007800                                                                  OP0079
007900     SELECT USERMST-OUT ASSIGN TO USEROUT                         OP0080
008000         ACCESS IS SEQUENTIAL                                     OP0081
008100         FILE STATUS  IS  WS-USEROUT-STATUS.                      OP0082
008200                                                                  OP0083
008300     SELECT MERCHMST ASSIGN TO MERCHMST                           OP0084
008400         ACCESS IS SEQUENTIAL                                     OP0085
008500         FILE STATUS  IS  WS-MERCHMST-STATUS.                     OP0086
008600                                                                  OP0087
008700     SELECT MERCHMST-OUT ASSIGN TO MERCHOUT                       OP0088
008800         ACCESS IS SEQUENTIAL                                     OP0089
008900         FILE STATUS  IS  WS-MERCHOUT-STATUS.                     OP0090
009000                                                                  OP0091
009100     SELECT PRODMST ASSIGN TO PRODMST                             OP0092
009200         ACCESS IS SEQUENTIAL                                     OP0093
009300         FILE STATUS  IS  WS-PRODMST-STATUS.                      OP0094
009400                                                                  OP0095
009500     SELECT PRODMST-OUT ASSIGN TO PRODOUT                         OP0096
009600         ACCESS IS SEQUENTIAL                                     OP0097
009700         FILE STATUS  IS  WS-PRODOUT-STATUS.                      OP0098
009800                                                                  OP0099
009900     SELECT ORDRLOG ASSIGN TO ORDRLOG                             OP0100
010000         ACCESS IS SEQUENTIAL                                     OP0101
010100         FILE STATUS  IS  WS-ORDRLOG-STATUS.                      OP0102
010200                                                                  OP0103
010300     SELECT ORDPLRPT ASSIGN TO ORDPLRPT                           OP0104
010400         ACCESS IS SEQUENTIAL                                     OP0105
010500         FILE STATUS  IS  WS-ORDPLRPT-STATUS.                     OP0106
010600*                                                                 OP0107
010700****************************************************************  OP0108
010800 DATA DIVISION.                                                   OP0109
010900 FILE SECTION.                                                    OP0110
011000                                                                  OP0111
011100 FD  ORDERTRN                                                     OP0112
011200     RECORDING MODE IS F.                                         OP0113
011300 01  ORDERTRN-REC.                                                OP0114
011400     05  ORDI-USER-NAME           PIC X(30).                      OP0115
011500     05  ORDI-SKU                 PIC X(20).                      OP0116
011600     05  ORDI-QTY                 PIC 9(9).                       OP0117
011700     05  FILLER                   PIC X(10).                      OP0118
011800*    RAW VIEW OF THE INTAKE RECORD - USED ONLY WHEN A               OP0119
011900*    TRANSACTION FAILS TO RESOLVE AND IS ECHOED TO THE REJECT     OP0120
012000*    LINE WHOLE.                                                  OP0121
012100 01  ORDERTRN-ALT  REDEFINES  ORDERTRN-REC.                       OP0122
012200     05  ORDI-RAW-TEXT            PIC X(69).                      OP0123
012300                                                                  OP0124
012400 FD  USERMST                                                      OP0125
012500     RECORDING MODE IS F.                                         OP0126
012600 COPY USRCOPY REPLACING USER-RECORD BY USERMST-REC.               OP0127
012700                                                                  OP0128
012800 FD  USERMST-OUT                                                  OP0129
012900     RECORDING MODE IS F.                                         OP0130
013000 COPY USRCOPY REPLACING USER-RECORD BY USEROUT-REC.               OP0131
013100                                                                  OP0132
013200 FD  MERCHMST                                                     OP0133
013300     RECORDING MODE IS F.                                         OP0134
013400 COPY MERCCOPY REPLACING MERCHANT-RECORD BY MERCHMST-REC.         OP0135
013500                                                                  OP0136
013600 FD  MERCHMST-OUT                                                 OP0137
013700     RECORDING MODE IS F.                                         OP0138
013800 COPY MERCCOPY REPLACING MERCHANT-RECORD BY MERCHOUT-REC.         OP0139
013900                                                                  OP0140
014000 FD  PRODMST                                                      OP0141
014100     RECORDING MODE IS F.                                         OP0142
014200 COPY PRODCOPY REPLACING PRODUCT-RECORD BY PRODMST-REC.           OP0143
014300                                                                  OP0144
014400 FD  PRODMST-OUT                                                  OP0145
014500     RECORDING MODE IS F.                                         OP0146
014600 COPY PRODCOPY REPLACING PRODUCT-RECORD BY PRODOUT-REC.           OP0147
014700                                                                  OP0148
014800 FD  ORDRLOG                                                      OP0149
014900     RECORDING MODE IS F.                                         OP0150
015000 COPY ORDCOPY REPLACING ORDER-RECORD BY ORDRLOG-REC.              OP0151
015100                                                                  OP0152
015200 FD  ORDPLRPT                                                     OP0153
015300     RECORDING MODE IS F.                                        OP0154
015400 01  ORDPLRPT-REC                 PIC X(132).                     OP0155
015500*                                                                 OP0156
015600****************************************************************  OP0157
015700 WORKING-STORAGE SECTION.                                         OP0158
015800***************************************************************** OP0159
015900*                                                                 OP0160
016000 01  SYSTEM-DATE-AND-TIME.                                        OP0161
016100     05  CURRENT-DATE.                                            OP0162
016200         10  CURRENT-YEAR            PIC 9(2).                    OP0163
016300         10  CURRENT-MONTH           PIC 9(2).                    OP0164
016400         10  CURRENT-DAY             PIC 9(2).                    OP0165
016500     05  CURRENT-TIME.                                            OP0166
016600         10  CURRENT-HOUR            PIC 9(2).                    OP0167
016700         10  CURRENT-MINUTE          PIC 9(2).                    OP0168
016800         10  CURRENT-SECOND          PIC 9(2).                    OP0169
016900         10  CURRENT-HNDSEC          PIC 9(2).                    OP0170
017000     05  FILLER                      PIC X(08).                  OP0171
017100*    ALTERNATE UNEDITED VIEW OF THE RUN DATE - USED TO BUILD      OP0172
017200*    ORD-CREATED-AT WITH ONE MOVE INSTEAD OF FIELD BY FIELD.       OP0173
017300 01  CURRENT-DATE-R  REDEFINES  SYSTEM-DATE-AND-TIME.              OP0174
017400     05  CURRENT-DATE-NUM        PIC 9(6).                        OP0175
017500     05  CURRENT-TIME-NUM        PIC 9(8).                        OP0176
017600     05  FILLER                  PIC X(08).                       OP0177
017700*                                                                 OP0178
017800 01  WS-FIELDS.                                                   OP0179
017900     05  WS-ORDERTRN-STATUS      PIC X(2)  VALUE SPACES.          OP0180
018000     05  WS-USERMST-STATUS       PIC X(2)  VALUE SPACES.          OP0181
018100     05  WS-USEROUT-STATUS       PIC X(2)  VALUE SPACES.          OP0182
018200     05  WS-MERCHMST-STATUS      PIC X(2)  VALUE SPACES.          OP0183
018300     05  WS-MERCHOUT-STATUS      PIC X(2)  VALUE SPACES.          OP0184
018400     05  WS-PRODMST-STATUS       PIC X(2)  VALUE SPACES.          OP0185
018500     05  WS-PRODOUT-STATUS       PIC X(2)  VALUE SPACES.          OP0186
018600     05  WS-ORDRLOG-STATUS       PIC X(2)  VALUE SPACES.          OP0187
018700     05  WS-ORDPLRPT-STATUS      PIC X(2)  VALUE SPACES.          OP0188
018800     05  WS-TRAN-EOF             PIC X     VALUE SPACES.          OP0189
018900         88  TRAN-EOF            VALUE 'Y'.                       OP0190
019000     05  WS-USER-EOF             PIC X     VALUE SPACES.          OP0191
019100         88  USER-LOAD-EOF       VALUE 'Y'.                       OP0192
019200     05  WS-MERCH-EOF            PIC X     VALUE SPACES.          OP0193
019300         88  MERCH-LOAD-EOF      VALUE 'Y'.                       OP0194
019400     05  WS-PROD-EOF             PIC X     VALUE SPACES.          OP0195
019500         88  PROD-LOAD-EOF       VALUE 'Y'.                       OP0196
019600     05  WS-USER-FOUND-SW        PIC X     VALUE 'N'.              OP0197
019700         88  USER-FOUND          VALUE 'Y'.                       OP0198
019800     05  WS-PROD-FOUND-SW        PIC X     VALUE 'N'.              OP0199
019900         88  PROD-FOUND          VALUE 'Y'.                       OP0200
020000     05  WS-MERCH-FOUND-SW       PIC X     VALUE 'N'.              OP0201
020100         88  MERCH-FOUND         VALUE 'Y'.                       OP0202
020200     05  WS-TRAN-REJECT-SW       PIC X     VALUE 'N'.              OP0203
020300         88  TRAN-REJECTED       VALUE 'Y'.                       OP0204
020400     05  WS-ORDER-RESULT-SW      PIC X     VALUE SPACES.          OP0205
020500         88  ORDER-WAS-COMPLETED VALUE 'C'.                       OP0206
020600         88  ORDER-WAS-FAILED    VALUE 'F'.                       OP0207
020700     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.          OP0208
020800     05  FILLER                  PIC X(10) VALUE SPACES.          OP0209
020900 01  WS-FIELDS-R  REDEFINES  WS-FIELDS  PIC X(77).                OP0210
021000*                                                                 OP0211
021100 01  WORK-VARIABLES.                                              OP0212
021200     05  WS-USER-IDX             PIC S9(4) COMP.                  OP0213
021300     05  WS-PROD-IDX             PIC S9(4) COMP.                  OP0214
021400     05  WS-MERCH-IDX            PIC S9(4) COMP.                  OP0215
021500     05  WS-LOAD-IDX             PIC S9(4) COMP.                  OP0216
021600     05  WS-NEXT-ORD-ID          PIC 9(9)  VALUE 0.                OP0217
021700     05  WS-CURRENT-ORD-TOTAL    PIC S9(11)V99 COMP-3 VALUE +0.   OP0218
021800     05  FILLER                  PIC X(10) VALUE SPACES.          OP0219
021900*                                                                 OP0220
022000 01  REPORT-TOTALS.                                               OP0221
022100     05  NUM-TRAN-RECS         PIC S9(9)   COMP-3  VALUE +0.       OP0222
022200     05  NUM-TRAN-REJECTS      PIC S9(9)   COMP-3  VALUE +0.       OP0223
022300     05  NUM-ORD-COMPLETED     PIC S9(9)   COMP-3  VALUE +0.       OP0224
022400     05  NUM-ORD-FAILED        PIC S9(9)   COMP-3  VALUE +0.       OP0225
022500     05  TOT-ORD-AMOUNT        PIC S9(11)V99 COMP-3 VALUE +0.      OP0226
022600     05  FILLER                PIC X(10)   VALUE SPACES.          OP0227
022700*                                                                 OP0228
022800***************************************************************** OP0229
022900* USER-TABLE IS LOADED FROM USERMST, KEPT IN USER-NAME-T          OP0230
023000* ASCENDING SEQUENCE AND SEARCHED WITH SEARCH ALL - THE BUYER     OP0231
023100* ON AN ORDER TRANSACTION IS ALWAYS LOOKED UP BY NAME.  A NAME    OP0232
023200* NOT ON FILE IS A STRAIGHT TRANSACTION REJECT - ORDPLC DOES      OP0233
023300* NOT CREATE USER ACCOUNTS (THAT IS ACCDEP'S JOB).                OP0234
023400***************************************************************** OP0235
023500 01  USER-TABLE-CTL.                                               OP0236
023600     05  USER-COUNT              PIC S9(4) COMP VALUE 0.          OP0237
023700     05  FILLER                  PIC X(04) VALUE SPACES.          OP0238
023800     05  USER-TABLE.                                              OP0239
023900         10  USER-ENTRY-T OCCURS 0 TO 3000 TIMES                  OP0240
024000             DEPENDING ON USER-COUNT                               OP0241
024100             ASCENDING KEY IS USER-NAME-T                         OP0242
024200             INDEXED BY UX.                                       OP0243
024300             15  USER-ID-T           PIC 9(9).                    OP0244
024400             15  USER-NAME-T         PIC X(30).                  OP0245
024500             15  USER-BALANCE-T      PIC S9(11)V99 COMP-3.        OP0246
024600*                                                                 OP0247
024700***************************************************************** OP0248
024800* MERCHANT-TABLE IS LOADED FROM MERCHMST, KEPT IN MERCH-ID-T      OP0249
024900* ASCENDING SEQUENCE (NOT BY NAME - ORDPLC ONLY EVER NEEDS TO     OP0250
025000* FIND THE SELLER BY THE SURROGATE ID CARRIED ON THE PRODUCT      OP0251
025100* RECORD) SO IT CAN BE SEARCHED BY SEARCH ALL ON MERCH-ID-T.      OP0252
025200***************************************************************** OP0253
025300 01  MERCHANT-TABLE-CTL.                                          OP0254
025400     05  MERCH-COUNT             PIC S9(4) COMP VALUE 0.          OP0255
025500     05  FILLER                  PIC X(04) VALUE SPACES.          OP0256
025600     05  MERCHANT-TABLE.                                          OP0257
025700         10  MERCH-ENTRY-T OCCURS 0 TO 2000 TIMES                 OP0258
025800             DEPENDING ON MERCH-COUNT                             OP0259
025900             ASCENDING KEY IS MERCH-ID-T                          OP0260
026000             INDEXED BY MX.                                       OP0261
026100             15  MERCH-ID-T          PIC 9(9).                    OP0262
026200             15  MERCH-NAME-T        PIC X(40).                  OP0263
026300             15  MERCH-BALANCE-T     PIC S9(11)V99 COMP-3.        OP0264
026400*                                                                 OP0265
026500***************************************************************** OP0266
026600* PRODUCT-TABLE IS LOADED FROM PRODMST, KEPT IN PROD-SKU-T        OP0267
026700* ASCENDING SEQUENCE FOR THE SAME REASON AS STKUPD'S COPY OF      OP0268
026800* THIS TABLE - THE SKU IS THE NATURAL KEY NAMED ON EVERY ORDER    OP0269
026900* TRANSACTION.                                                    OP0270
027000***************************************************************** OP0271
027100 01  PRODUCT-TABLE-CTL.                                           OP0272
027200     05  PROD-COUNT              PIC S9(4) COMP VALUE 0.          OP0273
027300     05  FILLER                  PIC X(04) VALUE SPACES.          OP0274
027400     05  PRODUCT-TABLE.                                           OP0275
027500         10  PROD-ENTRY-T OCCURS 0 TO 4000 TIMES                  OP0276
027600             DEPENDING ON PROD-COUNT                              OP0277
027700             ASCENDING KEY IS PROD-SKU-T                          OP0278
027800             INDEXED BY PX.                                       OP0279
027900             15  PROD-ID-T           PIC 9(9).                    OP0280
028000             15  PROD-SKU-T          PIC X(20).                  OP0281
028100             15  PROD-NAME-T         PIC X(40).                  OP0282
028200             15  PROD-PRICE-T        PIC S9(9)V99 COMP-3.         OP0283
028300             15  PROD-MERCH-ID-T     PIC 9(9).                    OP0284
028400             15  PROD-STOCK-QTY-T    PIC 9(9).                    OP0285
028500             15  PROD-SOLD-QTY-T     PIC 9(9).                    OP0286
028600*                                                                 OP0287
028700 01  RPT-HEADER1.                                                 OP0288
028800     05  FILLER                     PIC X(40)                    OP0289
028900               VALUE 'ORDER PLACEMENT RUN REPORT         DATE: '. OP0290
029000     05  RPT-MM                     PIC 99.                       OP0291
029100     05  FILLER                     PIC X     VALUE '/'.          OP0292
029200     05  RPT-DD                     PIC 99.                       OP0293
029300     05  FILLER                     PIC X     VALUE '/'.          OP0294
029400     05  RPT-YY                     PIC 99.                       OP0295
029500     05  FILLER                     PIC X(39) VALUE SPACES.       OP0296
029600 01  RPT-REJECT-LINE.                                             OP0297
029700     05  FILLER              PIC X(18) VALUE 'REJECTED TRAN - '.  OP0298
029800     05  RPT-REJ-NAME        PIC X(30).                          OP0299
029900     05  FILLER              PIC X(4)  VALUE SPACES.              OP0300
030000     05  RPT-REJ-REASON      PIC X(40).                           OP0301
030100     05  FILLER              PIC X(40) VALUE SPACES.              OP0302
030200 01  RPT-ORDER-LINE.                                              OP0303
030300     05  FILLER              PIC X(6)  VALUE 'ORDER '.            OP0304
030400     05  RPT-ORD-ID          PIC 9(9).                           OP0305
030500     05  FILLER              PIC X(2)  VALUE SPACES.              OP0306
030600     05  RPT-ORD-USER        PIC X(30).                           OP0307
030700     05  FILLER              PIC X(2)  VALUE SPACES.              OP0308
030800     05  RPT-ORD-SKU         PIC X(20).                          OP0309
030900     05  FILLER              PIC X(2)  VALUE SPACES.              OP0310
031000     05  RPT-ORD-STATUS      PIC X(9).                            OP0311
031100     05  FILLER              PIC X(42) VALUE SPACES.              OP0312
031200 01  RPT-STATS-HDR1.                                              OP0313
031300     05  FILLER PIC X(26) VALUE 'Order Placement Totals:   '.      OP0314
031400     05  FILLER PIC X(106) VALUE SPACES.                          OP0315
031500 01  RPT-STATS-DETAIL.                                             OP0316
031600     05  RPT-LABEL           PIC X(26).                          OP0317
031700     05  FILLER              PIC X(4)  VALUE SPACES.              OP0318
031800     05  RPT-COUNT           PIC ZZZ,ZZZ,ZZ9.                     OP0319
031900     05  FILLER              PIC X(90) VALUE SPACES.              OP0320
032000*                                                                 OP0321
032100****************************************************************  OP0322
032200 PROCEDURE DIVISION.                                               OP0323
032300****************************************************************  OP0324
032400                                                                  OP0325
032500 0000-MAIN.                                                       OP0326
032600     ACCEPT CURRENT-DATE FROM DATE.                               OP0327
032700     ACCEPT CURRENT-TIME FROM TIME.                               OP0328
032800     DISPLAY 'ORDPLC STARTED DATE = ' CURRENT-MONTH '/'           OP0329
032900            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          OP0330
033000                                                                  OP0331
033100     PERFORM 0700-OPEN-FILES       THRU 0700-EXIT.                OP0332
033200     PERFORM 0710-LOAD-USERS       THRU 0710-EXIT.                OP0333
033300     PERFORM 0720-LOAD-MERCHANTS   THRU 0720-EXIT.                OP0334
033400     PERFORM 0730-LOAD-PRODUCTS    THRU 0730-EXIT.                OP0335
033500     PERFORM 0800-INIT-REPORT      THRU 0800-EXIT.                OP0336
033600                                                                  OP0337
033700     PERFORM 0750-READ-TRANSACTION THRU 0750-EXIT.                OP0338
033800     PERFORM 0100-PROCESS-TRANSACTION THRU 0100-EXIT              OP0339
033900             UNTIL TRAN-EOF.                                      OP0340
034000                                                                  OP0341
034100     PERFORM 0900-WRITE-USERS      THRU 0900-EXIT.                OP0342
034200     PERFORM 0910-WRITE-MERCHANTS  THRU 0910-EXIT.                OP0343
034300     PERFORM 0920-WRITE-PRODUCTS   THRU 0920-EXIT.                OP0344
034400     PERFORM 0850-REPORT-TOTALS    THRU 0850-EXIT.                OP0345
034500     PERFORM 0790-CLOSE-FILES      THRU 0790-EXIT.                OP0346
034600                                                                  OP0347
034700     GOBACK.                                                      OP0348
034800                                                                  OP0349
034900***************************************************************** OP0350
035000* 0100-PROCESS-TRANSACTION - RESOLVE BUYER, SKU AND SELLER;       OP0351
035100* IF ANY ONE OF THE THREE DOES NOT RESOLVE THE WHOLE              OP0352
035200* TRANSACTION IS REJECTED WITHOUT TOUCHING THE ORDER LOG.         OP0353
035300* IF ALL THREE RESOLVE, THE ORDER IS CREATED AND EXECUTED.        OP0354
035400***************************************************************** OP0355
035500 0100-PROCESS-TRANSACTION.                                        OP0356
035600     ADD 1 TO NUM-TRAN-RECS.                                      OP0357
035700     MOVE 'N' TO WS-TRAN-REJECT-SW.                               OP0358
035800     MOVE SPACES TO WS-REJECT-REASON.                             OP0359
035900                                                                  OP0360
036000     PERFORM 0400-FIND-USER    THRU 0400-EXIT.                    OP0361
036100     IF NOT TRAN-REJECTED                                         OP0362
036200         PERFORM 0420-FIND-PRODUCT THRU 0420-EXIT                OP0363
036300     END-IF.                                                      OP0364
036400     IF NOT TRAN-REJECTED                                         OP0365
036500         PERFORM 0440-FIND-MERCHANT THRU 0440-EXIT                OP0366
036600     END-IF.                                                      OP0367
036700                                                                  OP0368
036800     IF NOT TRAN-REJECTED                                         OP0369
036900         PERFORM 0500-CREATE-ORDER  THRU 0500-EXIT                OP0370
037000         PERFORM 0510-EXECUTE-ORDER THRU 0510-EXIT                OP0371
037100         PERFORM 0520-WRITE-ORDER-LOG THRU 0520-EXIT              OP0372
037200     ELSE                                                         OP0373
037300         ADD 1 TO NUM-TRAN-REJECTS                                OP0374
037400         MOVE ORDI-USER-NAME TO RPT-REJ-NAME                      OP0375
037500         MOVE WS-REJECT-REASON TO RPT-REJ-REASON                  OP0376
037600         WRITE ORDPLRPT-REC FROM RPT-REJECT-LINE                  OP0377
037700             AFTER ADVANCING 1                                    OP0378
037800     END-IF.                                                      OP0379
037900                                                                  OP0380
038000     PERFORM 0750-READ-TRANSACTION THRU 0750-EXIT.                OP0381
038100 0100-EXIT.                                                       OP0382
038200     EXIT.                                                        OP0383
038300                                                                  OP0384
038400 0400-FIND-USER.                                                  OP0385
038500     MOVE 'N' TO WS-USER-FOUND-SW.                                OP0386
038600     SEARCH ALL USER-ENTRY-T                                      OP0387
038700         AT END                                                   OP0388
038800             MOVE 'Y' TO WS-TRAN-REJECT-SW                        OP0389
038900             MOVE 'Unknown buyer user name' TO WS-REJECT-REASON   OP0390
039000         WHEN USER-NAME-T(UX) = ORDI-USER-NAME                    OP0391
039100             SET USER-FOUND TO TRUE                               OP0392
039200             MOVE UX TO WS-USER-IDX                               OP0393
039300     END-SEARCH.                                                  OP0394
039400 0400-EXIT.                                                       OP0395
039500     EXIT.                                                        OP0396
039600                                                                  OP0397
039700 0420-FIND-PRODUCT.                                               OP0398
039800     MOVE 'N' TO WS-PROD-FOUND-SW.                                OP0399
039900     SEARCH ALL PROD-ENTRY-T                                      OP0400
040000         AT END                                                   OP0401
040100             MOVE 'Y' TO WS-TRAN-REJECT-SW                        OP0402
040200             MOVE 'Unknown product SKU' TO WS-REJECT-REASON       OP0403
040300         WHEN PROD-SKU-T(PX) = ORDI-SKU                           OP0404
040400             SET PROD-FOUND TO TRUE                               OP0405
040500             MOVE PX TO WS-PROD-IDX                               OP0406
040600     END-SEARCH.                                                  OP0407
040700 0420-EXIT.                                                       OP0408
040800     EXIT.                                                        OP0409
040900                                                                  OP0410
041000***************************************************************** OP0411
041100* 0440-FIND-MERCHANT - LOOKS UP THE SELLER BY THE SURROGATE ID    OP0412
041200* CARRIED ON THE PRODUCT ENTRY JUST RESOLVED ABOVE.  A MISS       OP0413
041300* HERE MEANS THE MASTERS ARE OUT OF SYNC WITH EACH OTHER AND IS   OP0414
041400* TREATED AS A TRANSACTION REJECT, NOT AN ABEND.                  OP0415
041500***************************************************************** OP0416
041600 0440-FIND-MERCHANT.                                              OP0417
041700     MOVE 'N' TO WS-MERCH-FOUND-SW.                               OP0418
041800     SEARCH ALL MERCH-ENTRY-T                                     OP0419
041900         AT END                                                   OP0420
042000             MOVE 'Y' TO WS-TRAN-REJECT-SW                        OP0421
042100             MOVE 'Selling merchant not on file' TO               OP0422
042200                 WS-REJECT-REASON                                 OP0423
042300         WHEN MERCH-ID-T(MX) = PROD-MERCH-ID-T(WS-PROD-IDX)       OP0424
042400             SET MERCH-FOUND TO TRUE                              OP0425
042500             MOVE MX TO WS-MERCH-IDX                              OP0426
042600     END-SEARCH.                                                  OP0427
042700 0440-EXIT.                                                       OP0428
042800     EXIT.                                                        OP0429
042900                                                                  OP0430
043000***************************************************************** OP0431
043100* 0500-CREATE-ORDER - ASSIGNS THE NEXT SURROGATE ORD-ID, FREEZES  OP0432
043200* THE UNIT PRICE OFF THE PRODUCT TABLE, COMPUTES THE ORDER        OP0433
043300* TOTAL, AND STAMPS THE RUN DATE.  STATUS STARTS AT CREATED AND   OP0434
043400* IS SET FOR REAL BY 0510-EXECUTE-ORDER BELOW.                    OP0435
043500***************************************************************** OP0436
043600 0500-CREATE-ORDER.                                               OP0437
043700     ADD 1 TO WS-NEXT-ORD-ID.                                     OP0438
043800     MOVE WS-NEXT-ORD-ID        TO ORD-ID          OF ORDRLOG-REC.OP0439
043900     MOVE USER-ID-T(WS-USER-IDX)  TO ORD-USER-ID    OF ORDRLOG-REC.OP0440
044000     MOVE MERCH-ID-T(WS-MERCH-IDX) TO ORD-MERCH-ID  OF ORDRLOG-REC.OP0441
044100     MOVE PROD-ID-T(WS-PROD-IDX) TO ORD-PROD-ID     OF ORDRLOG-REC.OP0442
044200     MOVE ORDI-QTY              TO ORD-QTY          OF ORDRLOG-REC.OP0443
044300     MOVE PROD-PRICE-T(WS-PROD-IDX)                                OP0444
044400                                 TO ORD-UNIT-PRICE  OF ORDRLOG-REC.OP0445
044500     COMPUTE ORD-TOTAL-PRICE OF ORDRLOG-REC ROUNDED =              OP0446
044600         ORD-UNIT-PRICE OF ORDRLOG-REC * ORDI-QTY.                OP0447
044700     MOVE ORD-TOTAL-PRICE OF ORDRLOG-REC TO WS-CURRENT-ORD-TOTAL. OP0448
044800     MOVE CURRENT-DATE-NUM      TO ORD-CREATED-AT    OF ORDRLOG-REC.OP0449
044900     SET ORD-CREATED OF ORDRLOG-REC TO TRUE.                      OP0450
045000 0500-EXIT.                                                       OP0451
045100     EXIT.                                                        OP0452
045200                                                                  OP0453
045300***************************************************************** OP0454
045400* 0510-EXECUTE-ORDER - THE ALL-OR-NOTHING TRANSACTION.  BOTH      OP0455
045500* THE STOCK TEST AND THE BALANCE TEST MUST PASS BEFORE ANY OF     OP0456
045600* THE FOUR POSTING EFFECTS ARE APPLIED.  06/08/01 SAM-0411 - THE  OP0457
045700* STOCK TEST IS STRICTLY GREATER THAN, NOT GREATER-OR-EQUAL, SO   OP0458
045800* A SKU CAN NEVER BE SOLD DOWN TO EXACTLY ZERO IN ONE ORDER.       OP0459
045900***************************************************************** OP0460
046000 0510-EXECUTE-ORDER.                                              OP0461
046100     IF PROD-STOCK-QTY-T(WS-PROD-IDX) > ORDI-QTY                  OP0462
046200       AND USER-BALANCE-T(WS-USER-IDX) >= WS-CURRENT-ORD-TOTAL    OP0463
046300         SUBTRACT ORDI-QTY FROM PROD-STOCK-QTY-T(WS-PROD-IDX)     OP0464
046400         ADD      ORDI-QTY TO   PROD-SOLD-QTY-T(WS-PROD-IDX)      OP0465
046500         SUBTRACT WS-CURRENT-ORD-TOTAL                            OP0466
046600             FROM USER-BALANCE-T(WS-USER-IDX)                     OP0467
046700         ADD      WS-CURRENT-ORD-TOTAL                            OP0468
046800             TO   MERCH-BALANCE-T(WS-MERCH-IDX)                   OP0469
046900         SET ORD-COMPLETED OF ORDRLOG-REC TO TRUE                 OP0470
047000         SET ORDER-WAS-COMPLETED TO TRUE                          OP0471
047100         ADD 1 TO NUM-ORD-COMPLETED                               OP0472
047200         ADD WS-CURRENT-ORD-TOTAL TO TOT-ORD-AMOUNT               OP0473
047300     ELSE                                                         OP0474
047400         SET ORD-FAILED OF ORDRLOG-REC TO TRUE                    OP0475
047500         SET ORDER-WAS-FAILED TO TRUE                             OP0476
047600         ADD 1 TO NUM-ORD-FAILED                                  OP0477
047700     END-IF.                                                      OP0478
047800 0510-EXIT.                                                       OP0479
047900     EXIT.                                                        OP0480
048000                                                                  OP0481
048100 0520-WRITE-ORDER-LOG.                                            OP0482
048200     WRITE ORDRLOG-REC.                                           OP0483
048300     MOVE ORD-ID       OF ORDRLOG-REC TO RPT-ORD-ID.              OP0484
048400     MOVE ORDI-USER-NAME              TO RPT-ORD-USER.           OP0485
048500     MOVE ORDI-SKU                    TO RPT-ORD-SKU.            OP0486
048600     MOVE ORD-STATUS   OF ORDRLOG-REC TO RPT-ORD-STATUS.          OP0487
048700     WRITE ORDPLRPT-REC FROM RPT-ORDER-LINE AFTER ADVANCING 1.    OP0488
048800 0520-EXIT.                                                       OP0489
048900     EXIT.                                                        OP0490
049000                                                                  OP0491
049100 0700-OPEN-FILES.                                                 OP0492
049200     OPEN INPUT  ORDERTRN USERMST MERCHMST PRODMST.               OP0493
049300     OPEN OUTPUT USERMST-OUT MERCHMST-OUT PRODMST-OUT             OP0494
049400                 ORDRLOG ORDPLRPT.                                OP0495
049500     IF WS-ORDERTRN-STATUS NOT = '00'                             OP0496
049600         DISPLAY 'ERROR OPENING ORDERTRN. RC: ' WS-ORDERTRN-STATUSOP0497
049700         MOVE 16 TO RETURN-CODE                                   OP0498
049800         MOVE 'Y' TO WS-TRAN-EOF                                  OP0499
049900     END-IF.                                                      OP0500
050000 0700-EXIT.                                                       OP0501
050100     EXIT.                                                        OP0502
050200                                                                  OP0503
050300 0710-LOAD-USERS.                                                 OP0504
050400     MOVE SPACES TO WS-USER-EOF.                                  OP0505
050500     READ USERMST INTO USERMST-REC                                OP0506
050600         AT END MOVE 'Y' TO WS-USER-EOF                           OP0507
050700     END-READ.                                                    OP0508
050800     PERFORM 0711-LOAD-ONE-USER THRU 0711-EXIT                    OP0509
050900         UNTIL USER-LOAD-EOF.                                     OP0510
051000 0710-EXIT.                                                       OP0511
051100     EXIT.                                                        OP0512
051200                                                                  OP0513
051300 0711-LOAD-ONE-USER.                                              OP0514
051400     ADD 1 TO USER-COUNT.                                         OP0515
051500     MOVE USER-ID      OF USERMST-REC TO USER-ID-T(USER-COUNT).   OP0516
051600     MOVE USER-NAME    OF USERMST-REC TO USER-NAME-T(USER-COUNT). OP0516
051700     MOVE USER-BALANCE OF USERMST-REC                             OP0516
051800         TO USER-BALANCE-T(USER-COUNT).                          OP0516
051900     READ USERMST INTO USERMST-REC                                OP0517
052000         AT END MOVE 'Y' TO WS-USER-EOF                           OP0518
052100     END-READ.                                                    OP0519
052200 0711-EXIT.                                                       OP0520
052300     EXIT.                                                        OP0521
052400                                                                  OP0522
052500 0720-LOAD-MERCHANTS.                                             OP0523
052600     MOVE SPACES TO WS-MERCH-EOF.                                 OP0524
052700     READ MERCHMST INTO MERCHMST-REC                              OP0525
052800         AT END MOVE 'Y' TO WS-MERCH-EOF                          OP0526
052900     END-READ.                                                    OP0527
053000     PERFORM 0721-LOAD-ONE-MERCHANT THRU 0721-EXIT                OP0528
053100         UNTIL MERCH-LOAD-EOF.                                    OP0529
053200 0720-EXIT.                                                       OP0530
053300     EXIT.                                                        OP0531
053400                                                                  OP0532
053500 0721-LOAD-ONE-MERCHANT.                                          OP0533
053600     ADD 1 TO MERCH-COUNT.                                        OP0534
053700     MOVE MERCH-ID   OF MERCHMST-REC TO MERCH-ID-T(MERCH-COUNT).  OP0535
053800     MOVE MERCH-NAME OF MERCHMST-REC                              OP0535
053900         TO MERCH-NAME-T(MERCH-COUNT).                            OP0535
054000     MOVE MERCH-BALANCE OF MERCHMST-REC                           OP0535
054100         TO MERCH-BALANCE-T(MERCH-COUNT).                         OP0535
054200     READ MERCHMST INTO MERCHMST-REC                              OP0537
054300         AT END MOVE 'Y' TO WS-MERCH-EOF                          OP0538
054400     END-READ.                                                    OP0539
054500 0721-EXIT.                                                       OP0540
054600     EXIT.                                                        OP0541
054700                                                                  OP0542
054800 0730-LOAD-PRODUCTS.                                              OP0543
054900     MOVE SPACES TO WS-PROD-EOF.                                  OP0544
055000     READ PRODMST INTO PRODMST-REC                                OP0545
055100         AT END MOVE 'Y' TO WS-PROD-EOF                           OP0546
055200     END-READ.                                                    OP0547
055300     PERFORM 0731-LOAD-ONE-PRODUCT THRU 0731-EXIT                 OP0548
055400         UNTIL PROD-LOAD-EOF.                                     OP0549
055500 0730-EXIT.                                                       OP0550
055600     EXIT.                                                        OP0551
055700                                                                  OP0552
055800 0731-LOAD-ONE-PRODUCT.                                           OP0553
055900     ADD 1 TO PROD-COUNT.                                         OP0554
056000     MOVE PROD-ID    OF PRODMST-REC TO PROD-ID-T(PROD-COUNT).     OP0555
056100     MOVE PROD-SKU   OF PRODMST-REC TO PROD-SKU-T(PROD-COUNT).    OP0555
056200     MOVE PROD-NAME  OF PRODMST-REC TO PROD-NAME-T(PROD-COUNT).   OP0555
056300     MOVE PROD-PRICE OF PRODMST-REC                               OP0555
056400         TO PROD-PRICE-T(PROD-COUNT).                             OP0555
056500     MOVE PROD-MERCH-ID OF PRODMST-REC                            OP0555
056600         TO PROD-MERCH-ID-T(PROD-COUNT).                          OP0555
056700     MOVE PROD-STOCK-QTY OF PRODMST-REC                           OP0555
056800         TO PROD-STOCK-QTY-T(PROD-COUNT).                         OP0555
056900     MOVE PROD-SOLD-QTY OF PRODMST-REC                            OP0555
057000         TO PROD-SOLD-QTY-T(PROD-COUNT).                          OP0555
057100     READ PRODMST INTO PRODMST-REC                                OP0556
057200         AT END MOVE 'Y' TO WS-PROD-EOF                           OP0557
057300     END-READ.                                                    OP0558
057400 0731-EXIT.                                                       OP0559
057500     EXIT.                                                        OP0560
057600                                                                  OP0561
057700 0750-READ-TRANSACTION.                                           OP0562
057800     READ ORDERTRN                                                OP0563
057900         AT END MOVE 'Y' TO WS-TRAN-EOF                           OP0564
058000     END-READ.                                                    OP0565
058100 0750-EXIT.                                                       OP0566
058200     EXIT.                                                        OP0567
058300                                                                  OP0568
058400 0790-CLOSE-FILES.                                                OP0569
058500     CLOSE ORDERTRN USERMST USERMST-OUT MERCHMST MERCHMST-OUT     OP0570
058600           PRODMST PRODMST-OUT ORDRLOG ORDPLRPT.                  OP0571
058700 0790-EXIT.                                                       OP0572
058800     EXIT.                                                        OP0573
058900                                                                  OP0574
059000 0800-INIT-REPORT.                                                OP0575
059100     MOVE CURRENT-YEAR   TO RPT-YY.                               OP0576
059200     MOVE CURRENT-MONTH  TO RPT-MM.                               OP0577
059300     MOVE CURRENT-DAY    TO RPT-DD.                               OP0578
059400     WRITE ORDPLRPT-REC FROM RPT-HEADER1 AFTER PAGE.               OP0579
059500 0800-EXIT.                                                       OP0580
059600     EXIT.                                                        OP0581
059700                                                                  OP0582
059800 0850-REPORT-TOTALS.                                              OP0583
059900     WRITE ORDPLRPT-REC FROM RPT-STATS-HDR1 AFTER 2.              OP0584
060000     MOVE 'TRANSACTIONS READ       ' TO RPT-LABEL.                OP0585
060100     MOVE NUM-TRAN-RECS              TO RPT-COUNT.                OP0586
060200     WRITE ORDPLRPT-REC FROM RPT-STATS-DETAIL AFTER 1.            OP0587
060300     MOVE 'TRANSACTIONS REJECTED   ' TO RPT-LABEL.                OP0588
060400     MOVE NUM-TRAN-REJECTS           TO RPT-COUNT.                OP0589
060500     WRITE ORDPLRPT-REC FROM RPT-STATS-DETAIL AFTER 1.            OP0590
060600     MOVE 'ORDERS COMPLETED        ' TO RPT-LABEL.                OP0591
060700     MOVE NUM-ORD-COMPLETED          TO RPT-COUNT.                OP0592
060800     WRITE ORDPLRPT-REC FROM RPT-STATS-DETAIL AFTER 1.            OP0593
060900     MOVE 'ORDERS FAILED           ' TO RPT-LABEL.                OP0594
061000     MOVE NUM-ORD-FAILED             TO RPT-COUNT.                OP0595
061100     WRITE ORDPLRPT-REC FROM RPT-STATS-DETAIL AFTER 1.            OP0596
061200 0850-EXIT.                                                       OP0597
061300     EXIT.                                                        OP0598
061400                                                                  OP0599
061500 0900-WRITE-USERS.                                                OP0600
061600     MOVE 1 TO WS-USER-IDX.                                       OP0601
061700     PERFORM 0901-WRITE-ONE-USER THRU 0901-EXIT                   OP0602
061800         UNTIL WS-USER-IDX > USER-COUNT.                          OP0603
061900 0900-EXIT.                                                       OP0604
062000     EXIT.                                                        OP0605
062100                                                                  OP0606
062200 0901-WRITE-ONE-USER.                                             OP0607
062300     MOVE USER-ID-T(WS-USER-IDX)      TO USER-ID   OF USEROUT-REC.OP0608
062400     MOVE USER-NAME-T(WS-USER-IDX)    TO USER-NAME OF USEROUT-REC.OP0608
062500     MOVE USER-BALANCE-T(WS-USER-IDX)                             OP0608
062600         TO USER-BALANCE OF USEROUT-REC.                          OP0608
062700     WRITE USEROUT-REC.                                           OP0609
062800     ADD 1 TO WS-USER-IDX.                                        OP0610
062900 0901-EXIT.                                                       OP0611
063000     EXIT.                                                        OP0612
063100                                                                  OP0613
063200 0910-WRITE-MERCHANTS.                                            OP0614
063300     MOVE 1 TO WS-MERCH-IDX.                                      OP0615
063400     PERFORM 0911-WRITE-ONE-MERCHANT THRU 0911-EXIT               OP0616
063500         UNTIL WS-MERCH-IDX > MERCH-COUNT.                        OP0617
063600 0910-EXIT.                                                       OP0618
063700     EXIT.                                                        OP0619
063800                                                                  OP0620
063900 0911-WRITE-ONE-MERCHANT.                                         OP0621
064000     MOVE MERCH-ID-T(WS-MERCH-IDX)                                OP0622
064100         TO MERCH-ID      OF MERCHOUT-REC.                        OP0622
064200     MOVE MERCH-NAME-T(WS-MERCH-IDX)                              OP0622
064300         TO MERCH-NAME    OF MERCHOUT-REC.                        OP0622
064400     MOVE MERCH-BALANCE-T(WS-MERCH-IDX)                           OP0622
064500         TO MERCH-BALANCE OF MERCHOUT-REC.                        OP0622
064600     WRITE MERCHOUT-REC.                                          OP0624
064700     ADD 1 TO WS-MERCH-IDX.                                       OP0625
064800 0911-EXIT.                                                       OP0626
064900     EXIT.                                                        OP0627
065000                                                                  OP0628
065100 0920-WRITE-PRODUCTS.                                             OP0629
065200     MOVE 1 TO WS-PROD-IDX.                                       OP0630
065300     PERFORM 0921-WRITE-ONE-PRODUCT THRU 0921-EXIT                OP0631
065400         UNTIL WS-PROD-IDX > PROD-COUNT.                          OP0632
065500 0920-EXIT.                                                       OP0633
065600     EXIT.                                                        OP0634
065700                                                                  OP0635
065800 0921-WRITE-ONE-PRODUCT.                                          OP0636
065900     MOVE PROD-ID-T(WS-PROD-IDX)                                  OP0637
066000         TO PROD-ID         OF PRODOUT-REC.                       OP0637
066100     MOVE PROD-SKU-T(WS-PROD-IDX)                                 OP0637
066200         TO PROD-SKU        OF PRODOUT-REC.                       OP0637
066300     MOVE PROD-NAME-T(WS-PROD-IDX)                                OP0637
066400         TO PROD-NAME       OF PRODOUT-REC.                       OP0637
066500     MOVE PROD-PRICE-T(WS-PROD-IDX)                               OP0637
066600         TO PROD-PRICE      OF PRODOUT-REC.                       OP0637
066700     MOVE PROD-MERCH-ID-T(WS-PROD-IDX)                            OP0637
066800         TO PROD-MERCH-ID   OF PRODOUT-REC.                       OP0637
066900     MOVE PROD-STOCK-QTY-T(WS-PROD-IDX)                           OP0637
067000         TO PROD-STOCK-QTY  OF PRODOUT-REC.                       OP0637
067100     MOVE PROD-SOLD-QTY-T(WS-PROD-IDX)                            OP0637
067200         TO PROD-SOLD-QTY   OF PRODOUT-REC.                       OP0637
067300     WRITE PRODOUT-REC.                                           OP0639
067400     ADD 1 TO WS-PROD-IDX.                                        OP0640
067500 0921-EXIT.                                                       OP0641
067600     EXIT.                                                        OP0642
