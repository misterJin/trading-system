000100****************************************************************  PC0001
000200* LICENSED MATERIALS - PROPERTY OF IBM                            PC0002
000300* ALL RIGHTS RESERVED                                             PC0003
000400****************************************************************  PC0004
000500* COPYBOOK:  PRODCOPY                                             PC0005
000600*                                                                 PC0007
000700* AUTHOR  :  D. STOUT                                             PC0008
000800*                                                                 PC0009
000900* PRODUCT MASTER RECORD - ONE ENTRY PER SKU CARRIED BY A          PC0010
001000* MERCHANT.  PROD-SKU IS THE NATURAL KEY; PROD-MERCH-ID IS        PC0011
001100* THE OWNING MERCHANT'S SURROGATE KEY AND IS IMMUTABLE ONCE       PC0012
001200* THE PRODUCT IS FIRST CREATED (SEE STKUPD 0420-CHECK-OWNER).     PC0013
001300* PROD-SOLD-QTY ACCUMULATES EVERY UNIT EVER SOLD AND FEEDS         PC0014
001400* THE SETLRUN RECONCILIATION - IT IS NEVER DECREMENTED.           PC0015
001500*                                                                 PC0016
001600* CHANGE LOG                                                      PC0017
001700*   DATE     BY   TICKET     DESCRIPTION                         PC0018
001800*   -------- ---  ---------  ------------------------------------ PC0019
001900*   03/14/91 DS   SAM-0114   ORIGINAL COPYBOOK - MASTER REWRITE.   PC0020
002000*   11/02/93 DS   SAM-0287   ADDED PROD-SOLD-QTY FOR SETTLEMENT    PC0021
002100*                            REVENUE RECONCILIATION.              PC0022
002200*   09/19/98 RPK  Y2K-0042   REVIEWED FOR YEAR 2000 - NO DATE      PC0023
002300*                            FIELDS ON THIS RECORD. NO CHANGE.     PC0024
002400*   06/08/01 TLM  SAM-0411   WIDENED PROD-SKU TO X(20) TO MATCH    PC0025
002500*                            THE BARCODE VENDOR CHANGE.            PC0026
002600****************************************************************  PC0027
002700 01  PRODUCT-RECORD.                                              PC0028
002800     05  PROD-ID                 PIC 9(9).                        PC0029
002900     05  PROD-SKU                PIC X(20).                       PC0030
003000     05  PROD-NAME                PIC X(40).                      PC0031
003100     05  PROD-PRICE               PIC S9(9)V99 COMP-3.             PC0032
003200     05  PROD-MERCH-ID            PIC 9(9).                       PC0033
003300     05  PROD-STOCK-QTY           PIC 9(9).                       PC0034
003400     05  PROD-SOLD-QTY            PIC 9(9).                       PC0035
003500     05  FILLER                   PIC X(15).                      PC0036
