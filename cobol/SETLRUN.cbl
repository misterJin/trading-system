000100****************************************************************  SR0001
000200* LICENSED MATERIALS - PROPERTY OF IBM                            SR0002
000300* ALL RIGHTS RESERVED                                             SR0003
000400****************************************************************  SR0004
000500 IDENTIFICATION DIVISION.                                         SR0005
000600 PROGRAM-ID.    SETLRUN.                                          SR0006
000700 AUTHOR.        D. STOUT.                                         SR0008
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         SR0009
000900 DATE-WRITTEN.  08/11/94.                                         SR0010
001000 DATE-COMPILED.                                                   SR0011
001100 SECURITY.      NON-CONFIDENTIAL.                                 SR0012
001200*                                                                 SR0013
001300****************************************************************  SR0014
001400* PROGRAM:  SETLRUN                                               SR0015
001500*                                                                 SR0016
001600* NIGHTLY SETTLEMENT RECONCILIATION.  READ-ONLY - DOES NOT        SR0017
001700* REWRITE EITHER MASTER.  FOR EVERY MERCHANT ON MERCHMST, SUMS    SR0018
001800* UNIT PRICE TIMES SOLD QUANTITY ACROSS EVERY PRODUCT OWNED BY    SR0019
001900* THAT MERCHANT ON PRODMST (THE "EXPECTED" REVENUE), COMPARES IT  SR0020
002000* TO THE MERCHANT'S LEDGER BALANCE (THE "ACTUAL"), AND REPORTS    SR0021
002100* THE DIFFERENCE.  A NONZERO DIFFERENCE IS A RECONCILIATION       SR0022
002200* BREAK AND SHOULD BE RESEARCHED BY ACCOUNTING - THIS PROGRAM     SR0023
002300* ONLY REPORTS IT, IT DOES NOT CORRECT IT.                        SR0024
002400*                                                                 SR0025
002500* RUN AS ITS OWN JOB STEP (SEE SETLJCL) AFTER THE STKUPD AND      SR0026
002600* ORDPLC STEPS OF THE NIGHTLY CYCLE HAVE BOTH COMPLETED - THIS    SR0027
002700* PROGRAM DOES NOT SCHEDULE ITSELF OR THE OTHER STEPS.            SR0028
002800*                                                                 SR0029
002900* PRODMST IS LOADED FIRST AND KEPT IN PROD-MERCH-ID-T ASCENDING   SR0030
003000* SEQUENCE (A SORT ON THE WAY IN, SAME AS THE PC COMPILER ONLINE  SR0031
003100* JUDGE'S SEARCH ALL TABLE-LOAD CONVENTION) SO THAT EACH          SR0032
003200* MERCHANT'S PRODUCTS CAN BE PULLED TOGETHER AS A CONTROL         SR0033
003300* GROUP BY SEARCH ALL ON THE MERCHANT KEY WITHOUT AN EXTERNAL     SR0034
003400* SORT STEP.                                                      SR0035
003500*                                                                 SR0036
003600* CHANGE LOG                                                      SR0037
003700*   DATE     BY   TICKET     DESCRIPTION                         SR0038
003800*   -------- ---  ---------  ------------------------------------ SR0039
003900*   08/11/94 DS   SAM-0301   ORIGINAL PROGRAM.                     SR0040
004000*   09/19/98 RPK  Y2K-0042   REVIEWED FOR YEAR 2000 - NO DATE      SR0041
004100*                            FIELDS PROCESSED BY THIS PROGRAM.     SR0042
004200*                            NO CHANGE REQUIRED.                   SR0043
004300*   03/02/02 TLM  SAM-0455   ADDED BATCH TRAILER LINE WITH         SR0044
004400*                            TOTAL EXPECTED/ACTUAL/DIFF - SITE     SR0045
004500*                            AUDIT REQUESTED A RUN-LEVEL CHECK     SR0046
004600*                            FIGURE, NOT JUST PER-MERCHANT LINES.  SR0047
004700****************************************************************  SR0048
004800 ENVIRONMENT DIVISION.                                            SR0049
004900 CONFIGURATION SECTION.                                           SR0050
005000 SOURCE-COMPUTER. IBM-390.                                        SR0051
005100 OBJECT-COMPUTER. IBM-390.                                        SR0052
005200 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                              SR0053
005300 INPUT-OUTPUT SECTION.                                            SR0054
005400 FILE-CONTROL.                                                    SR0055
005500                                                                  SR0056
005600     SELECT MERCHMST ASSIGN TO MERCHMST                           SR0057
005700         ACCESS IS SEQUENTIAL                                     SR0058
005800         FILE STATUS  IS  WS-MERCHMST-STATUS.                     SR0059
005900                                                                  SR0060
006000     SELECT PRODMST ASSIGN TO PRODMST                             SR0061
006100         ACCESS IS SEQUENTIAL                                     SR0062
006200         FILE STATUS  IS  WS-PRODMST-STATUS.                      SR0063
006300                                                                  SR0064
006400     SELECT SETLRPT ASSIGN TO SETLRPT                             SR0065
006500         ACCESS IS SEQUENTIAL                                     SR0066
006600         FILE STATUS  IS  WS-SETLRPT-STATUS.                      SR0067
006700*                                                                 SR0068
006800****************************************************************  SR0069
006900 DATA DIVISION.                                                   SR0070
007000 FILE SECTION.                                                    SR0071
007100                                                                  SR0072
007200 FD  MERCHMST                                                     SR0073
007300     RECORDING MODE IS F.                                         SR0074
007400 COPY MERCCOPY REPLACING MERCHANT-RECORD BY MERCHMST-REC.         SR0075
007500                                                                  SR0076
007600 FD  PRODMST                                                      SR0077
007700     RECORDING MODE IS F.                                        SR0078
007800 COPY PRODCOPY REPLACING PRODUCT-RECORD BY PRODMST-REC.           SR0079
007900                                                                  SR0080
008000 FD  SETLRPT                                                      SR0081
008100     RECORDING MODE IS F.                                        SR0082
008200 01  SETLRPT-REC                  PIC X(132).                    SR0083
008300*                                                                 SR0084
008400****************************************************************  SR0085
008500 WORKING-STORAGE SECTION.                                         SR0086
008600***************************************************************** SR0087
008700*                                                                 SR0088
008800 01  SYSTEM-DATE-AND-TIME.                                        SR0089
008900     05  CURRENT-DATE.                                            SR0090
009000         10  CURRENT-YEAR            PIC 9(2).                    SR0091
009100         10  CURRENT-MONTH           PIC 9(2).                    SR0092
009200         10  CURRENT-DAY             PIC 9(2).                    SR0093
009300     05  CURRENT-TIME.                                            SR0094
009400         10  CURRENT-HOUR            PIC 9(2).                    SR0095
009500         10  CURRENT-MINUTE          PIC 9(2).                    SR0096
009600         10  CURRENT-SECOND          PIC 9(2).                    SR0097
009700         10  CURRENT-HNDSEC          PIC 9(2).                    SR0098
009800     05  FILLER                      PIC X(08).                  SR0099
009900*    ALTERNATE UNEDITED VIEW OF THE RUN DATE/TIME - NOT USED      SR0100
010000*    FOR POSTING, KEPT FOR SYMMETRY WITH THE OTHER BATCH STEPS.   SR0101
010100 01  CURRENT-DATE-R  REDEFINES  SYSTEM-DATE-AND-TIME.              SR0102
010200     05  CURRENT-DATE-NUM        PIC 9(6).                        SR0103
010300     05  CURRENT-TIME-NUM        PIC 9(8).                       SR0104
010400     05  FILLER                  PIC X(08).                      SR0105
010500*                                                                 SR0106
010600 01  WS-FIELDS.                                                   SR0107
010700     05  WS-MERCHMST-STATUS      PIC X(2)  VALUE SPACES.          SR0108
010800     05  WS-PRODMST-STATUS       PIC X(2)  VALUE SPACES.          SR0109
010900     05  WS-SETLRPT-STATUS       PIC X(2)  VALUE SPACES.          SR0110
011000     05  WS-MERCH-LOAD-EOF       PIC X     VALUE SPACES.          SR0111
011100         88  MERCH-LOAD-EOF      VALUE 'Y'.                       SR0112
011200     05  WS-PROD-LOAD-EOF        PIC X     VALUE SPACES.          SR0113
011300         88  PROD-LOAD-EOF       VALUE 'Y'.                       SR0114
011400     05  WS-PROD-FOUND-SW        PIC X     VALUE 'N'.              SR0115
011500         88  PROD-GROUP-FOUND    VALUE 'Y'.                       SR0116
011600     05  FILLER                  PIC X(10) VALUE SPACES.          SR0117
011700 01  WS-FIELDS-R  REDEFINES  WS-FIELDS  PIC X(20).                SR0118
011800*                                                                 SR0119
011900 01  WORK-VARIABLES.                                              SR0120
012000     05  WS-MERCH-IDX             PIC S9(4) COMP.                 SR0121
012100     05  WS-PROD-IDX              PIC S9(4) COMP.                 SR0122
012200     05  WS-LOW-IDX               PIC S9(4) COMP.                 SR0123
012300     05  WS-HIGH-IDX              PIC S9(4) COMP.                 SR0124
012400     05  WS-LINE-EXPECTED         PIC S9(11)V99 COMP-3 VALUE +0.  SR0125
012500     05  FILLER                  PIC X(10) VALUE SPACES.          SR0126
012600*                                                                 SR0127
012700 01  REPORT-TOTALS.                                               SR0128
012800     05  NUM-MERCHANTS-RPTD    PIC S9(9)     COMP-3  VALUE +0.     SR0129
012900     05  NUM-BREAKS-FOUND      PIC S9(9)     COMP-3  VALUE +0.     SR0130
013000     05  TOT-EXPECTED          PIC S9(11)V99 COMP-3  VALUE +0.     SR0131
013100     05  TOT-ACTUAL            PIC S9(11)V99 COMP-3  VALUE +0.     SR0132
013200     05  TOT-DIFF              PIC S9(11)V99 COMP-3  VALUE +0.     SR0133
013300     05  FILLER                PIC X(10)     VALUE SPACES.        SR0134
013400*                                                                SR0134A
013500*    RAW-BYTE ALTERNATE VIEW OF THE RUN TOTALS - CARRIED FOR     SR0134B
013600*    CONSISTENCY WITH THE OTHER NIGHTLY-CYCLE PROGRAMS; NOT      SR0134C
013700*    REFERENCED ELSEWHERE IN THIS PROGRAM.                       SR0134D
013800 01  REPORT-TOTALS-R  REDEFINES  REPORT-TOTALS  PIC X(45).       SR0134E
013900*                                                                 SR0135
014000***************************************************************** SR0136
014100* MERCHANT-TABLE IS KEPT IN MERCH-ID ASCENDING SEQUENCE (THE      SR0137
014200* ORDER THE MASTER IS ALREADY WRITTEN IN BY STKUPD), DRIVING      SR0138
014300* THE CONTROL BREAK.  PRODUCT-TABLE IS KEPT IN PROD-MERCH-ID      SR0139
014400* ASCENDING SEQUENCE SO SEARCH ALL CAN LOCATE THE FIRST PRODUCT   SR0140
014500* OF A GIVEN MERCHANT; 0420 THEN WALKS FORWARD AND BACKWARD FROM  SR0141
014600* THAT HIT TO PICK UP THE WHOLE GROUP, SINCE SEARCH ALL ONLY      SR0142
014700* PROMISES TO LAND ON *A* MATCH, NOT THE FIRST ONE.               SR0143
014800***************************************************************** SR0144
014900 01  MERCHANT-TABLE-CTL.                                          SR0145
015000     05  MERCH-COUNT              PIC S9(4) COMP VALUE 0.         SR0146
015100     05  FILLER                   PIC X(04) VALUE SPACES.        SR0147
015200     05  MERCHANT-TABLE.                                          SR0148
015300         10  MERCH-ENTRY-T OCCURS 0 TO 2000 TIMES                 SR0149
015400             DEPENDING ON MERCH-COUNT                              SR0150
015500             ASCENDING KEY IS MERCH-ID-T                          SR0151
015600             INDEXED BY MX.                                       SR0152
015700             15  MERCH-ID-T           PIC 9(9).                   SR0153
015800             15  MERCH-NAME-T         PIC X(40).                 SR0154
015900             15  MERCH-BALANCE-T      PIC S9(11)V99 COMP-3.       SR0155
016000*                                                                 SR0156
016100 01  PRODUCT-TABLE-CTL.                                           SR0157
016200     05  PROD-COUNT               PIC S9(4) COMP VALUE 0.         SR0158
016300     05  FILLER                   PIC X(04) VALUE SPACES.        SR0159
016400     05  PRODUCT-TABLE.                                          SR0160
016500         10  PROD-ENTRY-T OCCURS 0 TO 4000 TIMES                  SR0161
016600             DEPENDING ON PROD-COUNT                              SR0162
016700             ASCENDING KEY IS PROD-MERCH-ID-T                     SR0163
016800             INDEXED BY PX.                                       SR0164
016900             15  PROD-MERCH-ID-T      PIC 9(9).                   SR0165
017000             15  PROD-PRICE-T         PIC S9(9)V99 COMP-3.        SR0166
017100             15  PROD-SOLD-QTY-T      PIC 9(9).                   SR0167
017200*                                                                 SR0167A
017300*    HOLD AREA FOR THE INSERTION SORT IN 0725/0726/0727 -        SR0167B
017400*    ONE PRODUCT ENTRY IS LIFTED OUT TO HERE WHILE ITS SORTED    SR0167C
017500*    SLOT IS LOCATED.                                            SR0167D
017600 01  PRODUCT-HOLD-ENTRY.                                         SR0167E
017700     05  HOLD-MERCH-ID            PIC 9(9).                      SR0167F
017800     05  HOLD-PRICE               PIC S9(9)V99 COMP-3.           SR0167G
017900     05  HOLD-SOLD-QTY            PIC 9(9).                      SR0167H
018000     05  FILLER                   PIC X(08) VALUE SPACES.       SR0167I
018100*                                                                 SR0168
018200 01  RPT-HEADER1.                                                 SR0169
018300     05  FILLER                     PIC X(40)                    SR0170
018400               VALUE 'SETTLEMENT RECONCILIATION RUN      DATE: '. SR0171
018500     05  RPT-MM                     PIC 99.                       SR0172
018600     05  FILLER                     PIC X     VALUE '/'.          SR0173
018700     05  RPT-DD                     PIC 99.                       SR0174
018800     05  FILLER                     PIC X     VALUE '/'.          SR0175
018900     05  RPT-YY                     PIC 99.                       SR0176
019000     05  FILLER                     PIC X(39) VALUE SPACES.       SR0177
019100 01  RPT-COL-HDR.                                                 SR0178
019200     05  FILLER  PIC X(42) VALUE                                  SR0179
019300         'MERCHANT NAME                        '.                SR0180
019400     05  FILLER  PIC X(14) VALUE 'EXPECTED'.                      SR0181
019500     05  FILLER  PIC X(14) VALUE 'ACTUAL'.                        SR0182
019600     05  FILLER  PIC X(14) VALUE 'DIFFERENCE'.                    SR0183
019700     05  FILLER  PIC X(48) VALUE SPACES.                          SR0184
019800 01  RPT-SETTLE-LINE.                                             SR0185
019900     05  RPT-MERCH-NAME      PIC X(40).                          SR0186
020000     05  FILLER              PIC X(2)  VALUE SPACES.              SR0187
020100     05  RPT-EXPECTED        PIC Z,ZZZ,ZZZ,ZZ9.99-.                SR0188
020200     05  FILLER              PIC X(2)  VALUE SPACES.              SR0189
020300     05  RPT-ACTUAL          PIC Z,ZZZ,ZZZ,ZZ9.99-.                SR0190
020400     05  FILLER              PIC X(2)  VALUE SPACES.              SR0191
020500     05  RPT-DIFF            PIC Z,ZZZ,ZZZ,ZZ9.99-.                SR0192
020600     05  RPT-BREAK-FLAG      PIC X(9).                            SR0193
020700     05  FILLER              PIC X(15) VALUE SPACES.              SR0194
020800 01  RPT-TRAILER-LINE.                                            SR0195
020900     05  FILLER              PIC X(16) VALUE 'BATCH TOTALS -  '.  SR0196
021000     05  FILLER              PIC X(26) VALUE SPACES.              SR0197
021100     05  RPT-TOT-EXPECTED    PIC Z,ZZZ,ZZZ,ZZ9.99-.                SR0198
021200     05  FILLER              PIC X(2)  VALUE SPACES.              SR0199
021300     05  RPT-TOT-ACTUAL      PIC Z,ZZZ,ZZZ,ZZ9.99-.                SR0200
021400     05  FILLER              PIC X(2)  VALUE SPACES.              SR0201
021500     05  RPT-TOT-DIFF        PIC Z,ZZZ,ZZZ,ZZ9.99-.                SR0202
021600     05  FILLER              PIC X(24) VALUE SPACES.              SR0203
021700 01  RPT-STATS-HDR1.                                              SR0204
021800     05  FILLER PIC X(26) VALUE 'Settlement Run Totals: '.        SR0205
021900     05  FILLER PIC X(106) VALUE SPACES.                          SR0206
022000 01  RPT-STATS-DETAIL.                                             SR0207
022100     05  RPT-LABEL           PIC X(26).                          SR0208
022200     05  FILLER              PIC X(4)  VALUE SPACES.              SR0209
022300     05  RPT-COUNT           PIC ZZZ,ZZZ,ZZ9.                     SR0210
022400     05  FILLER              PIC X(90) VALUE SPACES.              SR0211
022500*                                                                 SR0212
022600****************************************************************  SR0213
022700 PROCEDURE DIVISION.                                               SR0214
022800****************************************************************  SR0215
022900                                                                  SR0216
023000 0000-MAIN.                                                       SR0217
023100     ACCEPT CURRENT-DATE FROM DATE.                               SR0218
023200     ACCEPT CURRENT-TIME FROM TIME.                               SR0219
023300     DISPLAY 'SETLRUN STARTED DATE = ' CURRENT-MONTH '/'          SR0220
023400            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          SR0221
023500                                                                  SR0222
023600     PERFORM 0700-OPEN-FILES       THRU 0700-EXIT.                SR0223
023700     PERFORM 0710-LOAD-MERCHANTS   THRU 0710-EXIT.                SR0224
023800     PERFORM 0720-LOAD-PRODUCTS    THRU 0720-EXIT.                SR0225
023900     PERFORM 0800-INIT-REPORT      THRU 0800-EXIT.                SR0226
024000                                                                  SR0227
024100     MOVE 1 TO WS-MERCH-IDX.                                      SR0228
024200     PERFORM 0200-SETTLE-ONE-MERCHANT THRU 0200-EXIT              SR0229
024300             UNTIL WS-MERCH-IDX > MERCH-COUNT.                    SR0230
024400                                                                  SR0231
024500     PERFORM 0860-WRITE-TRAILER    THRU 0860-EXIT.                SR0232
024600     PERFORM 0850-REPORT-TOTALS    THRU 0850-EXIT.                SR0233
024700     PERFORM 0790-CLOSE-FILES      THRU 0790-EXIT.                SR0234
024800                                                                  SR0235
024900     GOBACK.                                                      SR0236
025000                                                                  SR0237
025100***************************************************************** SR0238
025200* 0200-SETTLE-ONE-MERCHANT - THE CONTROL BREAK.  ONE REPORT LINE  SR0239
025300* PER MERCHANT ON MERCHMST, WHETHER OR NOT THE MERCHANT OWNS ANY  SR0240
025400* PRODUCTS (A MERCHANT WITH NO PRODUCTS HAS SETL-EXPECTED OF      SR0241
025500* ZERO AND IS EXPECTED TO MATCH A ZERO BALANCE).                  SR0242
025600***************************************************************** SR0243
025700 0200-SETTLE-ONE-MERCHANT.                                        SR0244
025800     MOVE ZERO TO WS-LINE-EXPECTED.                               SR0245
025900     PERFORM 0420-FIND-PRODUCT-GROUP THRU 0420-EXIT.              SR0246
026000     IF PROD-GROUP-FOUND                                          SR0247
026100         PERFORM 0430-SUM-PRODUCT-GROUP THRU 0430-EXIT            SR0248
026200     END-IF.                                                      SR0249
026300                                                                  SR0250
026400     MOVE MERCH-NAME-T(WS-MERCH-IDX) TO RPT-MERCH-NAME.           SR0251
026500     MOVE WS-LINE-EXPECTED           TO RPT-EXPECTED.             SR0252
026600     MOVE MERCH-BALANCE-T(WS-MERCH-IDX) TO RPT-ACTUAL.            SR0253
026700     COMPUTE RPT-DIFF ROUNDED =                                   SR0254
026800         MERCH-BALANCE-T(WS-MERCH-IDX) - WS-LINE-EXPECTED.        SR0255
026900     IF RPT-DIFF NOT = 0                                          SR0256
027000         MOVE '** BREAK **' TO RPT-BREAK-FLAG                     SR0257
027100         ADD 1 TO NUM-BREAKS-FOUND                                SR0258
027200     ELSE                                                         SR0259
027300         MOVE SPACES      TO RPT-BREAK-FLAG                       SR0260
027400     END-IF.                                                      SR0261
027500     WRITE SETLRPT-REC FROM RPT-SETTLE-LINE AFTER ADVANCING 1.     SR0262
027600                                                                  SR0263
027700     ADD 1 TO NUM-MERCHANTS-RPTD.                                 SR0264
027800     ADD WS-LINE-EXPECTED TO TOT-EXPECTED.                        SR0265
027900     ADD MERCH-BALANCE-T(WS-MERCH-IDX) TO TOT-ACTUAL.              SR0266
028000     ADD RPT-DIFF TO TOT-DIFF.                                    SR0267
028100     ADD 1 TO WS-MERCH-IDX.                                       SR0268
028200 0200-EXIT.                                                       SR0269
028300     EXIT.                                                        SR0270
028400                                                                  SR0271
028500***************************************************************** SR0272
028600* 0420-FIND-PRODUCT-GROUP - SEARCH ALL ONLY GUARANTEES LANDING    SR0273
028700* ON *A* PRODUCT OWNED BY THIS MERCHANT, NOT THE FIRST ONE IN     SR0274
028800* THE GROUP, SO WS-LOW-IDX/WS-HIGH-IDX ARE WALKED OUTWARD FROM    SR0275
028900* THE HIT IN 0421/0422 TO BRACKET THE WHOLE GROUP.                SR0276
029000***************************************************************** SR0277
029100 0420-FIND-PRODUCT-GROUP.                                         SR0278
029200     MOVE 'N' TO WS-PROD-FOUND-SW.                                SR0279
029300     IF PROD-COUNT = 0                                            SR0280
029400         GO TO 0420-EXIT                                          SR0281
029500     END-IF.                                                      SR0282
029600     SEARCH ALL PROD-ENTRY-T                                      SR0283
029700         AT END                                                   SR0284
029800             CONTINUE                                             SR0285
029900         WHEN PROD-MERCH-ID-T(PX) = MERCH-ID-T(WS-MERCH-IDX)       SR0286
030000             SET PROD-GROUP-FOUND TO TRUE                          SR0287
030100             MOVE PX TO WS-LOW-IDX                                 SR0288
030200             MOVE PX TO WS-HIGH-IDX                                SR0289
030300     END-SEARCH.                                                  SR0290
030400     IF NOT PROD-GROUP-FOUND                                      SR0291
030500         GO TO 0420-EXIT                                          SR0292
030600     END-IF.                                                      SR0293
030700     PERFORM 0421-WALK-LOW THRU 0421-EXIT                         SR0294
030800         UNTIL WS-LOW-IDX <= 1                                    SR0295
030900         OR PROD-MERCH-ID-T(WS-LOW-IDX - 1) NOT =                  SR0296
031000            MERCH-ID-T(WS-MERCH-IDX).                              SR0297
031100     PERFORM 0422-WALK-HIGH THRU 0422-EXIT                        SR0298
031200         UNTIL WS-HIGH-IDX >= PROD-COUNT                           SR0299
031300         OR PROD-MERCH-ID-T(WS-HIGH-IDX + 1) NOT =                 SR0300
031400            MERCH-ID-T(WS-MERCH-IDX).                              SR0301
031500 0420-EXIT.                                                       SR0302
031600     EXIT.                                                        SR0303
031700                                                                  SR0304
031800 0421-WALK-LOW.                                                   SR0305
031900     SUBTRACT 1 FROM WS-LOW-IDX.                                  SR0306
032000 0421-EXIT.                                                       SR0307
032100     EXIT.                                                        SR0308
032200                                                                  SR0309
032300 0422-WALK-HIGH.                                                  SR0310
032400     ADD 1 TO WS-HIGH-IDX.                                        SR0311
032500 0422-EXIT.                                                       SR0312
032600     EXIT.                                                        SR0313
032700                                                                  SR0314
032800***************************************************************** SR0315
032900* 0430-SUM-PRODUCT-GROUP - SETL-EXPECTED FOR A MERCHANT IS THE    SR0316
033000* SUM, ACROSS EVERY PRODUCT THAT MERCHANT OWNS, OF UNIT PRICE     SR0317
033100* TIMES QUANTITY SOLD TO DATE.                                    SR0318
033200***************************************************************** SR0319
033300 0430-SUM-PRODUCT-GROUP.                                          SR0320
033400     MOVE WS-LOW-IDX TO WS-PROD-IDX.                              SR0321
033500     PERFORM 0431-ADD-ONE-PRODUCT THRU 0431-EXIT                  SR0322
033600         UNTIL WS-PROD-IDX > WS-HIGH-IDX.                         SR0323
033700 0430-EXIT.                                                       SR0324
033800     EXIT.                                                        SR0325
033900                                                                  SR0326
034000 0431-ADD-ONE-PRODUCT.                                            SR0327
034100     COMPUTE WS-LINE-EXPECTED ROUNDED = WS-LINE-EXPECTED +        SR0328
034200         (PROD-PRICE-T(WS-PROD-IDX) * PROD-SOLD-QTY-T(WS-PROD-IDX)).SR0329
034300     ADD 1 TO WS-PROD-IDX.                                        SR0330
034400 0431-EXIT.                                                       SR0331
034500     EXIT.                                                        SR0332
034600                                                                  SR0333
034700 0700-OPEN-FILES.                                                 SR0334
034800     OPEN INPUT  MERCHMST PRODMST.                                SR0335
034900     OPEN OUTPUT SETLRPT.                                         SR0336
035000     IF WS-MERCHMST-STATUS NOT = '00'                             SR0337
035100         DISPLAY 'ERROR OPENING MERCHMST. RC: ' WS-MERCHMST-STATUSSR0338
035200         MOVE 16 TO RETURN-CODE                                   SR0339
035300         MOVE 'Y' TO WS-MERCH-LOAD-EOF                           SR0340
035400     END-IF.                                                      SR0341
035500 0700-EXIT.                                                       SR0342
035600     EXIT.                                                        SR0343
035700                                                                  SR0344
035800 0710-LOAD-MERCHANTS.                                             SR0345
035900     READ MERCHMST INTO MERCHMST-REC                              SR0346
036000         AT END MOVE 'Y' TO WS-MERCH-LOAD-EOF                     SR0347
036100     END-READ.                                                    SR0348
036200     PERFORM 0711-LOAD-ONE-MERCHANT THRU 0711-EXIT                SR0349
036300         UNTIL MERCH-LOAD-EOF.                                    SR0350
036400 0710-EXIT.                                                       SR0351
036500     EXIT.                                                        SR0352
036600                                                                  SR0353
036700 0711-LOAD-ONE-MERCHANT.                                          SR0354
036800     ADD 1 TO MERCH-COUNT.                                        SR0355
036900     MOVE MERCH-ID      OF MERCHMST-REC                           SR0356
037000         TO MERCH-ID-T(MERCH-COUNT).                              SR0357
037100     MOVE MERCH-NAME    OF MERCHMST-REC                           SR0358
037200         TO MERCH-NAME-T(MERCH-COUNT).                            SR0359
037300     MOVE MERCH-BALANCE OF MERCHMST-REC                           SR0360
037400         TO MERCH-BALANCE-T(MERCH-COUNT).                         SR0361
037500     READ MERCHMST INTO MERCHMST-REC                              SR0362
037600         AT END MOVE 'Y' TO WS-MERCH-LOAD-EOF                     SR0363
037700     END-READ.                                                    SR0364
037800 0711-EXIT.                                                       SR0365
037900     EXIT.                                                        SR0366
038000                                                                  SR0367
038100 0720-LOAD-PRODUCTS.                                              SR0368
038200     MOVE SPACES TO WS-PROD-LOAD-EOF.                             SR0369
038300     READ PRODMST INTO PRODMST-REC                                SR0370
038400         AT END MOVE 'Y' TO WS-PROD-LOAD-EOF                     SR0371
038500     END-READ.                                                    SR0372
038600     PERFORM 0721-LOAD-ONE-PRODUCT THRU 0721-EXIT                 SR0373
038700         UNTIL PROD-LOAD-EOF.                                     SR0374
038800     PERFORM 0725-SORT-PRODUCT-TABLE THRU 0725-EXIT.              SR0375
038900 0720-EXIT.                                                       SR0376
039000     EXIT.                                                        SR0377
039100                                                                  SR0378
039200 0721-LOAD-ONE-PRODUCT.                                           SR0379
039300     ADD 1 TO PROD-COUNT.                                         SR0380
039400     MOVE PROD-MERCH-ID OF PRODMST-REC                            SR0381
039500         TO PROD-MERCH-ID-T(PROD-COUNT).                          SR0382
039600     MOVE PROD-PRICE    OF PRODMST-REC                            SR0383
039700         TO PROD-PRICE-T(PROD-COUNT).                             SR0384
039800     MOVE PROD-SOLD-QTY OF PRODMST-REC                            SR0385
039900         TO PROD-SOLD-QTY-T(PROD-COUNT).                          SR0386
040000     READ PRODMST INTO PRODMST-REC                                SR0387
040100         AT END MOVE 'Y' TO WS-PROD-LOAD-EOF                     SR0388
040200     END-READ.                                                    SR0389
040300 0721-EXIT.                                                       SR0390
040400     EXIT.                                                        SR0391
040500                                                                  SR0392
040600***************************************************************** SR0393
040700* 0725-SORT-PRODUCT-TABLE - PRODMST COMES IN SKU SEQUENCE, NOT    SR0394
040800* MERCHANT SEQUENCE, SO THE TABLE IS PUT IN ASCENDING             SR0395
040900* PROD-MERCH-ID-T ORDER HERE WITH A STRAIGHT INSERTION SORT - THE SR0396
041000* SAME SHIFT-DOWN TECHNIQUE USED ELSEWHERE IN THIS SYSTEM TO KEEP SR0397
041100* A SEARCH ALL TABLE IN KEY SEQUENCE - BEFORE SEARCH ALL IS EVER   SR0398
041200* USED AGAINST IT.  THIS SHOP'S TABLES ARE SMALL ENOUGH THAT AN   SR0399
041300* EXTERNAL SORT STEP IS NOT JUSTIFIED FOR THIS PASS.              SR0400
041400***************************************************************** SR0401
041500 0725-SORT-PRODUCT-TABLE.                                         SR0402
041600     MOVE 2 TO WS-PROD-IDX.                                       SR0403
041700     PERFORM 0726-INSERT-ONE-SORTED THRU 0726-EXIT                SR0404
041800         UNTIL WS-PROD-IDX > PROD-COUNT.                          SR0405
041900 0725-EXIT.                                                       SR0406
042000     EXIT.                                                        SR0407
042100                                                                  SR0408
042200 0726-INSERT-ONE-SORTED.                                          SR0409
042300     MOVE PROD-ENTRY-T(WS-PROD-IDX) TO PRODUCT-HOLD-ENTRY.        SR0410
042400     MOVE WS-PROD-IDX TO WS-LOW-IDX.                               SR0411
042500     PERFORM 0727-SHIFT-HOLD-DOWN THRU 0727-EXIT                  SR0412
042600         UNTIL WS-LOW-IDX <= 1                                    SR0413
042700         OR PROD-MERCH-ID-T(WS-LOW-IDX - 1) <=                    SR0414
042800            HOLD-MERCH-ID.                                        SR0415
042900     MOVE PRODUCT-HOLD-ENTRY TO PROD-ENTRY-T(WS-LOW-IDX).          SR0416
043000     ADD 1 TO WS-PROD-IDX.                                        SR0417
043100 0726-EXIT.                                                       SR0418
043200     EXIT.                                                        SR0419
043300                                                                  SR0420
043400 0727-SHIFT-HOLD-DOWN.                                            SR0421
043500     MOVE PROD-ENTRY-T(WS-LOW-IDX - 1) TO PROD-ENTRY-T(WS-LOW-IDX).SR0422
043600     SUBTRACT 1 FROM WS-LOW-IDX.                                  SR0423
043700 0727-EXIT.                                                       SR0424
043800     EXIT.                                                        SR0425
043900                                                                  SR0426
044000 0790-CLOSE-FILES.                                                SR0427
044100     CLOSE MERCHMST PRODMST SETLRPT.                              SR0428
044200 0790-EXIT.                                                       SR0429
044300     EXIT.                                                        SR0430
044400                                                                  SR0431
044500 0800-INIT-REPORT.                                                SR0432
044600     MOVE CURRENT-YEAR   TO RPT-YY.                               SR0433
044700     MOVE CURRENT-MONTH  TO RPT-MM.                               SR0434
044800     MOVE CURRENT-DAY    TO RPT-DD.                               SR0435
044900     WRITE SETLRPT-REC FROM RPT-HEADER1 AFTER PAGE.               SR0436
045000     WRITE SETLRPT-REC FROM RPT-COL-HDR  AFTER 2.                 SR0437
045100 0800-EXIT.                                                       SR0438
045200     EXIT.                                                        SR0439
045300                                                                  SR0440
045400 0850-REPORT-TOTALS.                                               SR0441
045500     WRITE SETLRPT-REC FROM RPT-STATS-HDR1 AFTER 2.               SR0442
045600     MOVE 'MERCHANTS RECONCILED    ' TO RPT-LABEL.                SR0443
045700     MOVE NUM-MERCHANTS-RPTD         TO RPT-COUNT.                SR0444
045800     WRITE SETLRPT-REC FROM RPT-STATS-DETAIL AFTER 1.             SR0445
045900     MOVE 'RECONCILIATION BREAKS   ' TO RPT-LABEL.                SR0446
046000     MOVE NUM-BREAKS-FOUND           TO RPT-COUNT.                SR0447
046100     WRITE SETLRPT-REC FROM RPT-STATS-DETAIL AFTER 1.             SR0448
046200 0850-EXIT.                                                       SR0449
046300     EXIT.                                                        SR0450
046400                                                                  SR0451
046500 0860-WRITE-TRAILER.                                              SR0452
046600     MOVE TOT-EXPECTED TO RPT-TOT-EXPECTED.                       SR0453
046700     MOVE TOT-ACTUAL   TO RPT-TOT-ACTUAL.                         SR0454
046800     MOVE TOT-DIFF     TO RPT-TOT-DIFF.                           SR0455
046900     WRITE SETLRPT-REC FROM RPT-TRAILER-LINE AFTER 2.             SR0456
047000 0860-EXIT.                                                       SR0457
047100     EXIT.                                                        SR0458
