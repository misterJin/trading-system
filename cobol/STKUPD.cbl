000100****************************************************************  ST0001
000200* LICENSED MATERIALS - PROPERTY OF IBM                            ST0002
000300* ALL RIGHTS RESERVED                                             ST0003
000400****************************************************************  ST0005
000500 IDENTIFICATION DIVISION.                                         ST0006
000600 PROGRAM-ID.    STKUPD.                                           ST0007
000700 AUTHOR.        D. STOUT.                                         ST0008
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         ST0009
000900 DATE-WRITTEN.  03/14/91.                                         ST0010
001000 DATE-COMPILED.                                                   ST0011
001100 SECURITY.      NON-CONFIDENTIAL.                                 ST0012
001200*                                                                 ST0013
001300****************************************************************  ST0014
001400* PROGRAM:  STKUPD                                                ST0015
001500*                                                                 ST0016
001600* READS A SEQUENTIAL STOCK-INTAKE TRANSACTION FILE AND MAKES      ST0017
001700* UPDATES TO THE MERCHANT AND PRODUCT MASTERS.  A MERCHANT OR     ST0018
001800* PRODUCT THAT DOES NOT YET EXIST IS CREATED; A PRODUCT THAT      ST0019
001900* ALREADY EXISTS MAY ONLY BE RESTOCKED BY THE MERCHANT THAT       ST0020
002000* ORIGINALLY CREATED IT.  THE MASTERS ARE NOT ISAM FILES - THEY   ST0021
002100* ARE LOADED INTO SORTED IN-STORAGE TABLES AND ACCESSED BY        ST0022
002200* SEARCH ALL, SO THIS JOB MUST RUN SINGLE-THREADED, ONE COPY      ST0023
002300* AT A TIME, PER MERCHANT/PRODUCT MASTER GENERATION.              ST0024
002400*                                                                 ST0025
002500* THIS IS A GOOD CASE FOR A DEBUGGING LAB - IT CAN BE MADE TO     ST0026
002600* ABEND WITH BAD INPUT DATA (A TRANSACTION WITH A QUANTITY OF     ST0027
002700* ZERO OR LESS, OR MORE TRANSACTIONS THAN THE TABLE CAN HOLD).    ST0028
002800*                                                                 ST0029
002900* STOCK-INTAKE TRANSACTION RECORD LAYOUT (STOCKTRN) :             ST0030
003000*     0    1    1    2    2    3    3    4    4    5    5    6    ST0031
003100* ....5....0....5....0....5....0....5....0....5....0....5....0....ST0032
003200*  MERCHANT NAME (40)  SKU (20)     PRODUCT NAME (40)             ST0033
003300*  PRICE (11)  QTY-TO-ADD (9)                                     ST0034
003400*                                                                 ST0035
003500* CHANGE LOG                                                      ST0036
003600*   DATE     BY   TICKET     DESCRIPTION                         ST0037
003700*   -------- ---  ---------  ------------------------------------ ST0038
003800*   03/14/91 DS   SAM-0114   ORIGINAL PROGRAM.                     ST0039
003900*   11/02/93 DS   SAM-0287   ADDED THE "BELONGS TO ANOTHER         ST0040
004000*                            MERCHANT" OWNERSHIP CHECK ON          ST0041
004100*                            RESTOCK OF AN EXISTING SKU.           ST0042
004200*   09/19/98 RPK  Y2K-0042   REVIEWED FOR YEAR 2000 - NO DATE      ST0043
004300*                            FIELDS PROCESSED BY THIS PROGRAM.     ST0044
004400*                            NO CHANGE REQUIRED.                   ST0045
004500*   06/08/01 TLM  SAM-0411   REJECT ZERO/NEGATIVE ADD QUANTITY     ST0046
004600*                            INSTEAD OF ADDING IT BLIND - NEW      ST0047
004700*                            QUANTITY.OF VALIDATION RULE.          ST0048
004800****************************************************************  ST0049
004900 ENVIRONMENT DIVISION.                                            ST0050
005000 CONFIGURATION SECTION.                                           ST0051
005100 SOURCE-COMPUTER. IBM-390.                                        ST0052
005200 OBJECT-COMPUTER. IBM-390.                                        ST0053
005300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                              ST0054
005400 INPUT-OUTPUT SECTION.                                            ST0055
005500 FILE-CONTROL.                                                    ST0056
005600                                                                  ST0057
005700     SELECT STOCKTRN ASSIGN TO STOCKTRN                           ST0058
005800         ACCESS IS SEQUENTIAL                                     ST0059
005900         FILE STATUS  IS  WS-STOCKTRN-STATUS.                     ST0060
006000                                                                  ST0061
006100     SELECT MERCHMST ASSIGN TO MERCHMST                           ST0062
006200         ACCESS IS SEQUENTIAL                                     ST0063
006300         FILE STATUS  IS  WS-MERCHMST-STATUS.                     ST0064
006400                                                                  ST0065
006500     SELECT MERCHMST-OUT ASSIGN TO MERCHOUT                       ST0066
006600         ACCESS IS SEQUENTIAL                                     ST0067
006700         FILE STATUS  IS  WS-MERCHOUT-STATUS.                     ST0068
006800                                                                  ST0069
006900     SELECT PRODMST ASSIGN TO PRODMST                             ST0070
007000         ACCESS IS SEQUENTIAL                                     ST0071
007100         FILE STATUS  IS  WS-PRODMST-STATUS.                      ST0072
007200                                                                  ST0073
007300     SELECT PRODMST-OUT ASSIGN TO PRODOUT                         ST0074
007400         ACCESS IS SEQUENTIAL                                     ST0075
007500         FILE STATUS  IS  WS-PRODOUT-STATUS.                      ST0076
007600                                                                  ST0077
007700     SELECT STKUPRPT ASSIGN TO STKUPRPT                           ST0078
007800         ACCESS IS SEQUENTIAL                                     ST0079
007900         FILE STATUS  IS  WS-STKUPRPT-STATUS.                     ST0080
008000*                                                                 ST0081
008100****************************************************************  ST0082
008200 DATA DIVISION.                                                   ST0083
008300 FILE SECTION.                                                    ST0084
008400                                                                  ST0085
008500 FD  STOCKTRN                                                     ST0086
008600     RECORDING MODE IS F.                                         ST0087
008700 01  STOCKTRN-REC.                                                ST0088
008800     05  STI-MERCH-NAME           PIC X(40).                      ST0089
008900     05  STI-SKU                  PIC X(20).                      ST0090
009000     05  STI-PROD-NAME            PIC X(40).                      ST0091
009100     05  STI-PRICE                PIC S9(9)V99 COMP-3.            ST0092
009200     05  STI-QTY-TO-ADD           PIC S9(9)    COMP-3.            ST0093
009300     05  FILLER                   PIC X(20).                      ST0094
009400*    RAW VIEW OF THE INTAKE RECORD - USED ONLY WHEN A RECORD    ST0094A
009500*    FAILS ALL EDITS AND IS ECHOED TO THE REJECT LINE WHOLE.    ST0094B
009600 01  STOCKTRN-ALT  REDEFINES  STOCKTRN-REC.                     ST0094C
009700     05  STI-RAW-TEXT            PIC X(131).                   ST0094D
009800                                                                  ST0095
009900 FD  MERCHMST                                                     ST0096
010000     RECORDING MODE IS F.                                         ST0097
010100 COPY MERCCOPY REPLACING MERCHANT-RECORD BY MERCHMST-REC.         ST0098
010200                                                                  ST0099
010300 FD  MERCHMST-OUT                                                 ST0100
010400     RECORDING MODE IS F.                                         ST0101
010500 COPY MERCCOPY REPLACING MERCHANT-RECORD BY MERCHOUT-REC.         ST0102
010600                                                                  ST0103
010700 FD  PRODMST                                                      ST0104
010800     RECORDING MODE IS F.                                         ST0105
010900 COPY PRODCOPY REPLACING PRODUCT-RECORD BY PRODMST-REC.           ST0106
011000                                                                  ST0107
011100 FD  PRODMST-OUT                                                  ST0108
011200     RECORDING MODE IS F.                                         ST0109
011300 COPY PRODCOPY REPLACING PRODUCT-RECORD BY PRODOUT-REC.           ST0110
011400                                                                  ST0111
011500 FD  STKUPRPT                                                     ST0112
011600     RECORDING MODE IS F.                                        ST0113
011700 01  STKUPRPT-REC                 PIC X(132).                     ST0114
011800*                                                                 ST0115
011900****************************************************************  ST0116
012000 WORKING-STORAGE SECTION.                                         ST0117
012100***************************************************************** ST0118
012200*                                                                 ST0119
012300 01  SYSTEM-DATE-AND-TIME.                                        ST0120
012400     05  CURRENT-DATE.                                            ST0121
012500         10  CURRENT-YEAR            PIC 9(2).                    ST0122
012600         10  CURRENT-MONTH           PIC 9(2).                    ST0123
012700         10  CURRENT-DAY             PIC 9(2).                    ST0124
012800     05  CURRENT-TIME.                                            ST0125
012900         10  CURRENT-HOUR            PIC 9(2).                    ST0126
013000         10  CURRENT-MINUTE          PIC 9(2).                    ST0127
013100         10  CURRENT-SECOND          PIC 9(2).                    ST0128
013200         10  CURRENT-HNDSEC          PIC 9(2).                    ST0129
013300     05  FILLER                      PIC X(08).                  ST0130
013400*    ALTERNATE UNEDITED VIEWS OF THE RUN DATE/TIME - USED WHEN  ST0131
013500*    THE REPORT HEADER IS BUILT AS ONE MOVE.                    ST0132
013600 01  CURRENT-DATE-R  REDEFINES  SYSTEM-DATE-AND-TIME.           ST0133
013700     05  CURRENT-DATE-NUM        PIC 9(6).                      ST0134
013800     05  CURRENT-TIME-NUM        PIC 9(8).                      ST0135
013900     05  FILLER                  PIC X(08).                     ST0136
014000*                                                                 ST0131
014100 01  WS-FIELDS.                                                   ST0132
014200     05  WS-STOCKTRN-STATUS      PIC X(2)  VALUE SPACES.          ST0133
014300     05  WS-MERCHMST-STATUS      PIC X(2)  VALUE SPACES.          ST0134
014400     05  WS-MERCHOUT-STATUS      PIC X(2)  VALUE SPACES.          ST0135
014500     05  WS-PRODMST-STATUS       PIC X(2)  VALUE SPACES.          ST0136
014600     05  WS-PRODOUT-STATUS       PIC X(2)  VALUE SPACES.          ST0137
014700     05  WS-STKUPRPT-STATUS      PIC X(2)  VALUE SPACES.          ST0138
014800     05  WS-TRAN-EOF             PIC X     VALUE SPACES.          ST0139
014900         88  TRAN-EOF            VALUE 'Y'.                       ST0140
015000     05  WS-MERCH-EOF            PIC X     VALUE SPACES.          ST0141
015100         88  MERCH-LOAD-EOF      VALUE 'Y'.                       ST0142
015200     05  WS-PROD-EOF             PIC X     VALUE SPACES.          ST0143
015300         88  PROD-LOAD-EOF       VALUE 'Y'.                       ST0144
015400     05  WS-MERCH-FOUND-SW       PIC X     VALUE 'N'.              ST0145
015500         88  MERCH-FOUND         VALUE 'Y'.                       ST0146
015600     05  WS-PROD-FOUND-SW        PIC X     VALUE 'N'.              ST0147
015700         88  PROD-FOUND          VALUE 'Y'.                       ST0148
015800     05  WS-TRAN-REJECT-SW       PIC X     VALUE 'N'.              ST0149
015900         88  TRAN-REJECTED       VALUE 'Y'.                       ST0150
016000     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.          ST0151
016100     05  FILLER                  PIC X(10) VALUE SPACES.        ST0151
016200 01  WS-FIELDS-R  REDEFINES  WS-FIELDS  PIC X(68).              ST0151A
016300*                                                                 ST0152
016400 01  WORK-VARIABLES.                                              ST0153
016500     05  WS-MERCH-IDX            PIC S9(4) COMP.                  ST0154
016600     05  WS-PROD-IDX             PIC S9(4) COMP.                  ST0155
016700     05  WS-SHIFT-FROM           PIC S9(4) COMP.                  ST0156
016800     05  WS-NEXT-MERCH-ID        PIC 9(9)  VALUE 0.                ST0157
016900     05  WS-NEXT-PROD-ID         PIC 9(9)  VALUE 0.                ST0158
017000     05  FILLER                  PIC X(10) VALUE SPACES.        ST0158
017100*                                                                 ST0159
017200 01  REPORT-TOTALS.                                               ST0160
017300     05  NUM-TRAN-RECS         PIC S9(9)   COMP-3  VALUE +0.       ST0161
017400     05  NUM-TRAN-REJECTS      PIC S9(9)   COMP-3  VALUE +0.       ST0162
017500     05  NUM-MERCH-CREATED     PIC S9(9)   COMP-3  VALUE +0.       ST0163
017600     05  NUM-PROD-CREATED      PIC S9(9)   COMP-3  VALUE +0.       ST0164
017700     05  NUM-PROD-RESTOCKED    PIC S9(9)   COMP-3  VALUE +0.       ST0165
017800     05  FILLER                PIC X(10)   VALUE SPACES.          ST0165
017900*                                                                 ST0166
018000***************************************************************** ST0167
018100* MERCHANT-TABLE IS LOADED FROM MERCHMST, KEPT IN MERCH-NAME-T    ST0168
018200* ASCENDING SEQUENCE, AND SEARCHED WITH SEARCH ALL - THERE IS     ST0169
018300* NO ISAM ON THIS SHOP'S MERCHANT MASTER.  A MERCHANT CREATED     ST0170
018400* MID-RUN IS INSERTED INTO THE TABLE AT THE CORRECT SORTED        ST0171
018500* SLOT (SEE 0410-INSERT-MERCHANT) SO THE TABLE STAYS SEARCHABLE   ST0172
018600* FOR THE REST OF THE RUN AND THE NEXT MASTER GENERATION IS       ST0173
018700* WRITTEN BACK IN SORTED ORDER.                                   ST0174
018800***************************************************************** ST0175
018900 01  MERCHANT-TABLE-CTL.                                          ST0176
019000     05  MERCH-COUNT             PIC S9(4) COMP VALUE 0.          ST0177
019100     05  FILLER                  PIC X(04) VALUE SPACES.        ST0178
019200     05  MERCHANT-TABLE.                                          ST0178
019300         10  MERCH-ENTRY-T OCCURS 0 TO 2000 TIMES                 ST0179
019400             DEPENDING ON MERCH-COUNT                             ST0180
019500             ASCENDING KEY IS MERCH-NAME-T                        ST0181
019600             INDEXED BY MX.                                       ST0182
019700             15  MERCH-ID-T          PIC 9(9).                    ST0183
019800             15  MERCH-NAME-T        PIC X(40).                  ST0184
019900             15  MERCH-BALANCE-T     PIC S9(11)V99 COMP-3.        ST0185
020000             15  MERCH-NEW-SW        PIC X.                       ST0186
020100                 88  MERCH-IS-NEW    VALUE 'Y'.                    ST0187
020200*                                                                 ST0188
020300***************************************************************** ST0189
020400* PRODUCT-TABLE IS LOADED FROM PRODMST, KEPT IN PROD-SKU-T        ST0190
020500* ASCENDING SEQUENCE FOR THE SAME REASON AS THE MERCHANT TABLE.   ST0191
020600***************************************************************** ST0192
020700 01  PRODUCT-TABLE-CTL.                                           ST0193
020800     05  PROD-COUNT              PIC S9(4) COMP VALUE 0.          ST0194
020900     05  FILLER                  PIC X(04) VALUE SPACES.        ST0195
021000     05  PRODUCT-TABLE.                                           ST0195
021100         10  PROD-ENTRY-T OCCURS 0 TO 4000 TIMES                  ST0196
021200             DEPENDING ON PROD-COUNT                              ST0197
021300             ASCENDING KEY IS PROD-SKU-T                          ST0198
021400             INDEXED BY PX.                                       ST0199
021500             15  PROD-ID-T           PIC 9(9).                    ST0200
021600             15  PROD-SKU-T          PIC X(20).                  ST0201
021700             15  PROD-NAME-T         PIC X(40).                  ST0202
021800             15  PROD-PRICE-T        PIC S9(9)V99 COMP-3.         ST0203
021900             15  PROD-MERCH-ID-T     PIC 9(9).                    ST0204
022000             15  PROD-STOCK-QTY-T    PIC 9(9).                    ST0205
022100             15  PROD-SOLD-QTY-T     PIC 9(9).                    ST0206
022200             15  PROD-NEW-SW         PIC X.                       ST0207
022300                 88  PROD-IS-NEW     VALUE 'Y'.                    ST0208
022400*                                                                 ST0209
022500 01  RPT-HEADER1.                                                 ST0210
022600     05  FILLER                     PIC X(40)                    ST0211
022700               VALUE 'STOCK INTAKE UPDATE REPORT         DATE: '. ST0212
022800     05  RPT-MM                     PIC 99.                       ST0213
022900     05  FILLER                     PIC X     VALUE '/'.          ST0214
023000     05  RPT-DD                     PIC 99.                       ST0215
023100     05  FILLER                     PIC X     VALUE '/'.          ST0216
023200     05  RPT-YY                     PIC 99.                       ST0217
023300     05  FILLER                     PIC X(39) VALUE SPACES.       ST0218
023400 01  RPT-REJECT-LINE.                                             ST0219
023500     05  FILLER              PIC X(18) VALUE 'REJECTED TRAN - '.  ST0220
023600     05  RPT-REJ-SKU         PIC X(20).                          ST0221
023700     05  FILLER              PIC X(4)  VALUE SPACES.              ST0222
023800     05  RPT-REJ-REASON      PIC X(40).                           ST0223
023900     05  FILLER              PIC X(50) VALUE SPACES.              ST0224
024000 01  RPT-STATS-HDR1.                                              ST0225
024100     05  FILLER PIC X(26) VALUE 'Intake Totals:            '.      ST0226
024200     05  FILLER PIC X(106) VALUE SPACES.                          ST0227
024300 01  RPT-STATS-DETAIL.                                             ST0228
024400     05  RPT-LABEL           PIC X(26).                          ST0229
024500     05  FILLER              PIC X(4)  VALUE SPACES.              ST0230
024600     05  RPT-COUNT           PIC ZZZ,ZZZ,ZZ9.                     ST0231
024700     05  FILLER              PIC X(90) VALUE SPACES.              ST0232
024800*                                                                 ST0233
024900****************************************************************  ST0234
025000 PROCEDURE DIVISION.                                               ST0235
025100****************************************************************  ST0236
025200                                                                  ST0237
025300 0000-MAIN.                                                       ST0238
025400     ACCEPT CURRENT-DATE FROM DATE.                               ST0239
025500     ACCEPT CURRENT-TIME FROM TIME.                               ST0240
025600     DISPLAY 'STKUPD STARTED DATE = ' CURRENT-MONTH '/'           ST0241
025700            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          ST0242
025800                                                                  ST0243
025900     PERFORM 0700-OPEN-FILES       THRU 0700-EXIT.                ST0244
026000     PERFORM 0710-LOAD-MERCHANTS   THRU 0710-EXIT.                ST0245
026100     PERFORM 0720-LOAD-PRODUCTS    THRU 0720-EXIT.                ST0246
026200     PERFORM 0800-INIT-REPORT      THRU 0800-EXIT.                ST0247
026300                                                                  ST0248
026400     PERFORM 0750-READ-TRANSACTION THRU 0750-EXIT.                ST0249
026500     PERFORM 0100-PROCESS-TRANSACTION THRU 0100-EXIT              ST0250
026600             UNTIL TRAN-EOF.                                      ST0251
026700                                                                  ST0252
026800     PERFORM 0900-WRITE-MERCHANTS  THRU 0900-EXIT.                ST0253
026900     PERFORM 0910-WRITE-PRODUCTS   THRU 0910-EXIT.                ST0254
027000     PERFORM 0850-REPORT-TOTALS    THRU 0850-EXIT.                ST0255
027100     PERFORM 0790-CLOSE-FILES      THRU 0790-EXIT.                ST0256
027200                                                                  ST0257
027300     GOBACK.                                                      ST0258
027400                                                                  ST0259
027500 0100-PROCESS-TRANSACTION.                                        ST0260
027600     ADD 1 TO NUM-TRAN-RECS.                                      ST0261
027700     MOVE 'N' TO WS-TRAN-REJECT-SW.                               ST0262
027800     MOVE SPACES TO WS-REJECT-REASON.                             ST0263
027900*                                                                 ST0264
028000*    QUANTITY.OF SEMANTICS - THE ADD QUANTITY MUST BE A           ST0265
028100*    POSITIVE INTEGER.  ZERO OR NEGATIVE IS REJECTED.             ST0266
028200     IF STI-QTY-TO-ADD NOT > 0                                    ST0267
028300         MOVE 'Y' TO WS-TRAN-REJECT-SW                            ST0268
028400         MOVE 'Add quantity must be positive' TO WS-REJECT-REASON ST0269
028500     END-IF.                                                      ST0270
028600                                                                  ST0271
028700     IF NOT TRAN-REJECTED                                         ST0272
028800         PERFORM 0400-FIND-OR-CREATE-MERCHANT THRU 0400-EXIT      ST0273
028900         PERFORM 0420-FIND-OR-CREATE-PRODUCT  THRU 0420-EXIT      ST0274
029000     END-IF.                                                      ST0275
029100                                                                  ST0276
029200     IF NOT TRAN-REJECTED                                         ST0277
029300         ADD STI-QTY-TO-ADD TO PROD-STOCK-QTY-T(WS-PROD-IDX)      ST0278
029400     END-IF.                                                      ST0279
029500                                                                  ST0280
029600     IF TRAN-REJECTED                                             ST0281
029700         ADD 1 TO NUM-TRAN-REJECTS                                ST0282
029800         MOVE STI-SKU        TO RPT-REJ-SKU                       ST0283
029900         MOVE WS-REJECT-REASON TO RPT-REJ-REASON                  ST0284
030000         WRITE STKUPRPT-REC  FROM RPT-REJECT-LINE                 ST0285
030100             AFTER ADVANCING 1                                    ST0286
030200     END-IF.                                                      ST0287
030300                                                                  ST0288
030400     PERFORM 0750-READ-TRANSACTION THRU 0750-EXIT.                ST0289
030500 0100-EXIT.                                                       ST0290
030600     EXIT.                                                        ST0291
030700                                                                  ST0292
030800***************************************************************** ST0293
030900* 0400-FIND-OR-CREATE-MERCHANT - MERCH-NAME IS THE NATURAL KEY.   ST0294
031000* A MERCHANT NOT ON FILE IS CREATED WITH A NEW SURROGATE ID AND   ST0295
031100* A ZERO BALANCE (MERCHANT ACCOUNT RULE - NEW MERCHANTS START     ST0296
031200* AT ZERO).                                                       ST0297
031300***************************************************************** ST0298
031400 0400-FIND-OR-CREATE-MERCHANT.                                    ST0299
031500     MOVE 'N' TO WS-MERCH-FOUND-SW.                               ST0300
031600     SEARCH ALL MERCH-ENTRY-T                                     ST0301
031700         AT END                                                   ST0302
031800             PERFORM 0410-INSERT-MERCHANT THRU 0410-EXIT          ST0303
031900         WHEN MERCH-NAME-T(MX) = STI-MERCH-NAME                   ST0304
032000             SET MERCH-FOUND   TO TRUE                            ST0305
032100             MOVE MX TO WS-MERCH-IDX                              ST0306
032200     END-SEARCH.                                                  ST0307
032300 0400-EXIT.                                                       ST0308
032400     EXIT.                                                        ST0309
032500                                                                  ST0310
032600***************************************************************** ST0311
032700* 0410-INSERT-MERCHANT - THE TABLE MUST STAY IN MERCH-NAME        ST0312
032800* ASCENDING SEQUENCE FOR SEARCH ALL TO KEEP WORKING, SO THE NEW   ST0313
032900* ENTRY IS SHIFTED INTO ITS SORTED SLOT THE SAME WAY ADSORT       ST0314
033000* SHIFTS AN ARRAY ELEMENT INTO PLACE - WALK BACKWARDS FROM THE    ST0315
033100* BOTTOM OF THE TABLE, SLIDING ENTRIES DOWN ONE SLOT UNTIL THE    ST0316
033200* CORRECT POSITION FOR THE NEW NAME IS FOUND.  0411 DOES ONE      ST0317
033300* SLIDE STEP AND IS DRIVEN BY THE PERFORM ... UNTIL BELOW.        ST0318
033400***************************************************************** ST0319
033500 0410-INSERT-MERCHANT.                                            ST0320
033600     ADD 1 TO WS-NEXT-MERCH-ID.                                   ST0321
033700     ADD 1 TO MERCH-COUNT.                                        ST0322
033800     MOVE MERCH-COUNT TO WS-SHIFT-FROM.                           ST0323
033900     PERFORM 0411-SHIFT-MERCHANT-DOWN THRU 0411-EXIT              ST0324
034000         UNTIL WS-SHIFT-FROM <= 1                                 ST0325
034100         OR MERCH-NAME-T(WS-SHIFT-FROM - 1) <= STI-MERCH-NAME.    ST0326
034200     MOVE WS-NEXT-MERCH-ID   TO MERCH-ID-T(WS-SHIFT-FROM).        ST0327
034300     MOVE STI-MERCH-NAME     TO MERCH-NAME-T(WS-SHIFT-FROM).      ST0328
034400     MOVE ZERO               TO MERCH-BALANCE-T(WS-SHIFT-FROM).   ST0329
034500     MOVE 'Y'                TO MERCH-NEW-SW(WS-SHIFT-FROM).      ST0330
034600     MOVE WS-SHIFT-FROM      TO WS-MERCH-IDX.                     ST0331
034700     SET MERCH-FOUND         TO TRUE.                             ST0332
034800     ADD 1 TO NUM-MERCH-CREATED.                                  ST0333
034900 0410-EXIT.                                                       ST0334
035000     EXIT.                                                        ST0335
035100                                                                  ST0336
035200 0411-SHIFT-MERCHANT-DOWN.                                        ST0337
035300     MOVE MERCH-ENTRY-T(WS-SHIFT-FROM - 1)                        ST0338
035400         TO MERCH-ENTRY-T(WS-SHIFT-FROM).                         ST0339
035500     SUBTRACT 1 FROM WS-SHIFT-FROM.                               ST0340
035600 0411-EXIT.                                                       ST0341
035700     EXIT.                                                        ST0342
035800                                                                  ST0343
035900***************************************************************** ST0344
036000* 0420-FIND-OR-CREATE-PRODUCT - PROD-SKU IS THE NATURAL KEY.      ST0345
036100* A SKU NOT ON FILE IS CREATED UNDER THE MERCHANT FOUND/CREATED   ST0346
036200* ABOVE, AT THE GIVEN PRICE, WITH ZERO STOCK AND ZERO SOLD.  A    ST0347
036300* SKU ALREADY ON FILE MUST BELONG TO THAT SAME MERCHANT - SEE     ST0348
036400* 0421-CHECK-OWNER.                                               ST0349
036500***************************************************************** ST0350
036600 0420-FIND-OR-CREATE-PRODUCT.                                     ST0351
036700     MOVE 'N' TO WS-PROD-FOUND-SW.                                ST0352
036800     SEARCH ALL PROD-ENTRY-T                                      ST0353
036900         AT END                                                   ST0354
037000             PERFORM 0430-INSERT-PRODUCT THRU 0430-EXIT           ST0355
037100         WHEN PROD-SKU-T(PX) = STI-SKU                           ST0356
037200             SET PROD-FOUND    TO TRUE                            ST0357
037300             MOVE PX TO WS-PROD-IDX                               ST0358
037400             PERFORM 0421-CHECK-OWNER THRU 0421-EXIT              ST0359
037500     END-SEARCH.                                                  ST0360
037600 0420-EXIT.                                                       ST0361
037700     EXIT.                                                        ST0362
037800                                                                  ST0363
037900 0421-CHECK-OWNER.                                                ST0364
038000*    A PRODUCT'S MERCHANT AFFILIATION IS IMMUTABLE ONCE SET.      ST0365
038100*    RESTOCKING UNDER A DIFFERENT MERCHANT NAME IS REJECTED AND   ST0366
038200*    THE WHOLE TRANSACTION IS LEFT UNAPPLIED.                     ST0367
038300     IF PROD-MERCH-ID-T(WS-PROD-IDX) NOT =                        ST0368
038400             MERCH-ID-T(WS-MERCH-IDX)                             ST0369
038500         MOVE 'Y' TO WS-TRAN-REJECT-SW                            ST0370
038600         MOVE 'Product belongs to another merchant'               ST0371
038700             TO WS-REJECT-REASON                                  ST0372
038800     ELSE                                                         ST0373
038900         ADD 1 TO NUM-PROD-RESTOCKED                              ST0374
039000     END-IF.                                                      ST0375
039100 0421-EXIT.                                                       ST0376
039200     EXIT.                                                        ST0377
039300                                                                  ST0378
039400***************************************************************** ST0379
039500* 0430-INSERT-PRODUCT - SAME SHIFT-INTO-SORTED-SLOT TECHNIQUE     ST0380
039600* AS 0410-INSERT-MERCHANT, KEYED ON PROD-SKU-T THIS TIME.  0431   ST0381
039700* DOES ONE SLIDE STEP AND IS DRIVEN BY THE PERFORM ... UNTIL      ST0382
039800* BELOW.                                                          ST0383
039900***************************************************************** ST0384
040000 0430-INSERT-PRODUCT.                                             ST0385
040100     ADD 1 TO WS-NEXT-PROD-ID.                                    ST0386
040200     ADD 1 TO PROD-COUNT.                                         ST0387
040300     MOVE PROD-COUNT TO WS-SHIFT-FROM.                            ST0388
040400     PERFORM 0431-SHIFT-PRODUCT-DOWN THRU 0431-EXIT               ST0389
040500         UNTIL WS-SHIFT-FROM <= 1                                 ST0390
040600         OR PROD-SKU-T(WS-SHIFT-FROM - 1) <= STI-SKU.             ST0391
040700     MOVE WS-NEXT-PROD-ID    TO PROD-ID-T(WS-SHIFT-FROM).         ST0392
040800     MOVE STI-SKU            TO PROD-SKU-T(WS-SHIFT-FROM).        ST0393
040900     MOVE STI-PROD-NAME      TO PROD-NAME-T(WS-SHIFT-FROM).       ST0394
041000     MOVE STI-PRICE          TO PROD-PRICE-T(WS-SHIFT-FROM).      ST0395
041100     MOVE MERCH-ID-T(WS-MERCH-IDX)                                ST0396
041200                             TO PROD-MERCH-ID-T(WS-SHIFT-FROM).   ST0397
041300     MOVE ZERO               TO PROD-STOCK-QTY-T(WS-SHIFT-FROM).  ST0398
041400     MOVE ZERO               TO PROD-SOLD-QTY-T(WS-SHIFT-FROM).   ST0399
041500     MOVE 'Y'                TO PROD-NEW-SW(WS-SHIFT-FROM).       ST0400
041600     MOVE WS-SHIFT-FROM      TO WS-PROD-IDX.                      ST0401
041700     SET PROD-FOUND          TO TRUE.                             ST0402
041800     ADD 1 TO NUM-PROD-CREATED.                                   ST0403
041900 0430-EXIT.                                                       ST0404
042000     EXIT.                                                        ST0405
042100                                                                  ST0406
042200 0431-SHIFT-PRODUCT-DOWN.                                         ST0407
042300     MOVE PROD-ENTRY-T(WS-SHIFT-FROM - 1)                        ST0408
042400         TO PROD-ENTRY-T(WS-SHIFT-FROM).                         ST0409
042500     SUBTRACT 1 FROM WS-SHIFT-FROM.                               ST0410
042600 0431-EXIT.                                                       ST0411
042700     EXIT.                                                        ST0412
042800                                                                  ST0413
042900 0700-OPEN-FILES.                                                 ST0414
043000     OPEN INPUT  STOCKTRN MERCHMST PRODMST.                       ST0415
043100     OPEN OUTPUT MERCHMST-OUT PRODMST-OUT STKUPRPT.               ST0416
043200     IF WS-STOCKTRN-STATUS NOT = '00'                             ST0417
043300         DISPLAY 'ERROR OPENING STOCKTRN. RC: ' WS-STOCKTRN-STATUS ST0418
043400         MOVE 16 TO RETURN-CODE                                   ST0419
043500         MOVE 'Y' TO WS-TRAN-EOF                                  ST0420
043600     END-IF.                                                      ST0421
043700 0700-EXIT.                                                       ST0422
043800     EXIT.                                                        ST0423
043900                                                                  ST0424
044000 0710-LOAD-MERCHANTS.                                             ST0425
044100     MOVE SPACES TO WS-MERCH-EOF.                                 ST0426
044200     READ MERCHMST INTO MERCHMST-REC                              ST0427
044300         AT END MOVE 'Y' TO WS-MERCH-EOF                          ST0428
044400     END-READ.                                                    ST0429
044500     PERFORM 0711-LOAD-ONE-MERCHANT THRU 0711-EXIT                ST0430
044600         UNTIL MERCH-LOAD-EOF.                                    ST0431
044700 0710-EXIT.                                                       ST0432
044800     EXIT.                                                        ST0433
044900                                                                  ST0434
045000 0711-LOAD-ONE-MERCHANT.                                          ST0435
045100     ADD 1 TO MERCH-COUNT.                                        ST0436
045200     MOVE MERCH-ID   OF MERCHMST-REC TO MERCH-ID-T(MERCH-COUNT).  ST0437
045300     MOVE MERCH-NAME OF MERCHMST-REC TO MERCH-NAME-T(MERCH-COUNT).ST0437
045400     MOVE MERCH-BALANCE OF MERCHMST-REC                           ST0437
045500         TO MERCH-BALANCE-T(MERCH-COUNT).                         ST0437
045600     MOVE 'N'        TO MERCH-NEW-SW(MERCH-COUNT).                ST0437
045700     IF MERCH-ID-T(MERCH-COUNT) > WS-NEXT-MERCH-ID                ST0438
045800         MOVE MERCH-ID-T(MERCH-COUNT) TO WS-NEXT-MERCH-ID         ST0439
045900     END-IF.                                                      ST0440
046000     READ MERCHMST INTO MERCHMST-REC                              ST0441
046100         AT END MOVE 'Y' TO WS-MERCH-EOF                          ST0442
046200     END-READ.                                                    ST0443
046300 0711-EXIT.                                                       ST0444
046400     EXIT.                                                        ST0445
046500                                                                  ST0446
046600 0720-LOAD-PRODUCTS.                                              ST0447
046700     MOVE SPACES TO WS-PROD-EOF.                                  ST0448
046800     READ PRODMST INTO PRODMST-REC                                ST0449
046900         AT END MOVE 'Y' TO WS-PROD-EOF                           ST0450
047000     END-READ.                                                    ST0451
047100     PERFORM 0721-LOAD-ONE-PRODUCT THRU 0721-EXIT                 ST0452
047200         UNTIL PROD-LOAD-EOF.                                     ST0453
047300 0720-EXIT.                                                       ST0454
047400     EXIT.                                                        ST0455
047500                                                                  ST0456
047600 0721-LOAD-ONE-PRODUCT.                                           ST0457
047700     ADD 1 TO PROD-COUNT.                                         ST0458
047800     MOVE PROD-ID       OF PRODMST-REC TO PROD-ID-T(PROD-COUNT).  ST0459
047900     MOVE PROD-SKU      OF PRODMST-REC TO PROD-SKU-T(PROD-COUNT). ST0459
048000     MOVE PROD-NAME     OF PRODMST-REC TO PROD-NAME-T(PROD-COUNT).ST0459
048100     MOVE PROD-PRICE    OF PRODMST-REC                            ST0459
048200         TO PROD-PRICE-T(PROD-COUNT).                             ST0459
048300     MOVE PROD-MERCH-ID OF PRODMST-REC                            ST0459
048400         TO PROD-MERCH-ID-T(PROD-COUNT).                          ST0459
048500     MOVE PROD-STOCK-QTY OF PRODMST-REC                           ST0459
048600         TO PROD-STOCK-QTY-T(PROD-COUNT).                         ST0459
048700     MOVE PROD-SOLD-QTY OF PRODMST-REC                            ST0459
048800         TO PROD-SOLD-QTY-T(PROD-COUNT).                          ST0459
048900     MOVE 'N' TO PROD-NEW-SW(PROD-COUNT).                         ST0459
049000     IF PROD-ID-T(PROD-COUNT) > WS-NEXT-PROD-ID                   ST0460
049100         MOVE PROD-ID-T(PROD-COUNT) TO WS-NEXT-PROD-ID            ST0461
049200     END-IF.                                                      ST0462
049300     READ PRODMST INTO PRODMST-REC                                ST0463
049400         AT END MOVE 'Y' TO WS-PROD-EOF                           ST0464
049500     END-READ.                                                    ST0465
049600 0721-EXIT.                                                       ST0466
049700     EXIT.                                                        ST0467
049800                                                                  ST0468
049900 0750-READ-TRANSACTION.                                           ST0469
050000     READ STOCKTRN                                                ST0470
050100         AT END MOVE 'Y' TO WS-TRAN-EOF                           ST0471
050200     END-READ.                                                    ST0472
050300 0750-EXIT.                                                       ST0473
050400     EXIT.                                                        ST0474
050500                                                                  ST0475
050600 0790-CLOSE-FILES.                                                ST0476
050700     CLOSE STOCKTRN MERCHMST MERCHMST-OUT PRODMST PRODMST-OUT     ST0477
050800           STKUPRPT.                                              ST0478
050900 0790-EXIT.                                                       ST0479
051000     EXIT.                                                        ST0480
051100                                                                  ST0481
051200 0800-INIT-REPORT.                                                ST0482
051300     MOVE CURRENT-YEAR   TO RPT-YY.                               ST0483
051400     MOVE CURRENT-MONTH  TO RPT-MM.                               ST0484
051500     MOVE CURRENT-DAY    TO RPT-DD.                               ST0485
051600     WRITE STKUPRPT-REC FROM RPT-HEADER1 AFTER PAGE.               ST0486
051700 0800-EXIT.                                                       ST0487
051800     EXIT.                                                        ST0488
051900                                                                  ST0489
052000 0850-REPORT-TOTALS.                                              ST0490
052100     WRITE STKUPRPT-REC FROM RPT-STATS-HDR1 AFTER 2.              ST0491
052200     MOVE 'TRANSACTIONS READ       ' TO RPT-LABEL.                ST0492
052300     MOVE NUM-TRAN-RECS              TO RPT-COUNT.                ST0493
052400     WRITE STKUPRPT-REC FROM RPT-STATS-DETAIL AFTER 1.            ST0494
052500     MOVE 'TRANSACTIONS REJECTED   ' TO RPT-LABEL.                ST0495
052600     MOVE NUM-TRAN-REJECTS           TO RPT-COUNT.                ST0496
052700     WRITE STKUPRPT-REC FROM RPT-STATS-DETAIL AFTER 1.            ST0497
052800     MOVE 'MERCHANTS CREATED       ' TO RPT-LABEL.                ST0498
052900     MOVE NUM-MERCH-CREATED          TO RPT-COUNT.                ST0499
053000     WRITE STKUPRPT-REC FROM RPT-STATS-DETAIL AFTER 1.            ST0500
053100     MOVE 'PRODUCTS CREATED        ' TO RPT-LABEL.                ST0501
053200     MOVE NUM-PROD-CREATED           TO RPT-COUNT.                ST0502
053300     WRITE STKUPRPT-REC FROM RPT-STATS-DETAIL AFTER 1.            ST0503
053400     MOVE 'PRODUCTS RESTOCKED      ' TO RPT-LABEL.                ST0504
053500     MOVE NUM-PROD-RESTOCKED         TO RPT-COUNT.                ST0505
053600     WRITE STKUPRPT-REC FROM RPT-STATS-DETAIL AFTER 1.            ST0506
053700 0850-EXIT.                                                       ST0507
053800     EXIT.                                                        ST0508
053900                                                                  ST0509
054000 0900-WRITE-MERCHANTS.                                            ST0510
054100     MOVE 1 TO WS-MERCH-IDX.                                      ST0511
054200     PERFORM 0901-WRITE-ONE-MERCHANT THRU 0901-EXIT               ST0512
054300         UNTIL WS-MERCH-IDX > MERCH-COUNT.                        ST0513
054400 0900-EXIT.                                                       ST0514
054500     EXIT.                                                        ST0515
054600                                                                  ST0516
054700 0901-WRITE-ONE-MERCHANT.                                         ST0517
054800     MOVE MERCH-ID-T(WS-MERCH-IDX)                                ST0518
054900         TO MERCH-ID      OF MERCHOUT-REC.                        ST0518
055000     MOVE MERCH-NAME-T(WS-MERCH-IDX)                              ST0518
055100         TO MERCH-NAME    OF MERCHOUT-REC.                        ST0518
055200     MOVE MERCH-BALANCE-T(WS-MERCH-IDX)                           ST0518
055300         TO MERCH-BALANCE OF MERCHOUT-REC.                        ST0518
055400     WRITE MERCHOUT-REC.                                          ST0520
055500     ADD 1 TO WS-MERCH-IDX.                                       ST0521
055600 0901-EXIT.                                                       ST0522
055700     EXIT.                                                        ST0523
055800                                                                  ST0524
055900 0910-WRITE-PRODUCTS.                                             ST0525
056000     MOVE 1 TO WS-PROD-IDX.                                       ST0526
056100     PERFORM 0911-WRITE-ONE-PRODUCT THRU 0911-EXIT                ST0529
056200         UNTIL WS-PROD-IDX > PROD-COUNT.                          ST0530
056300 0910-EXIT.                                                       ST0531
056400     EXIT.                                                        ST0532
056500                                                                  ST0533
056600 0911-WRITE-ONE-PRODUCT.                                          ST0534
056700     MOVE PROD-ID-T(WS-PROD-IDX)                                  ST0535
056800         TO PROD-ID        OF PRODOUT-REC.                        ST0535
056900     MOVE PROD-SKU-T(WS-PROD-IDX)                                 ST0535
057000         TO PROD-SKU       OF PRODOUT-REC.                        ST0535
057100     MOVE PROD-NAME-T(WS-PROD-IDX)                                ST0535
057200         TO PROD-NAME      OF PRODOUT-REC.                        ST0535
057300     MOVE PROD-PRICE-T(WS-PROD-IDX)                               ST0535
057400         TO PROD-PRICE     OF PRODOUT-REC.                        ST0535
057500     MOVE PROD-MERCH-ID-T(WS-PROD-IDX)                            ST0535
057600         TO PROD-MERCH-ID  OF PRODOUT-REC.                        ST0535
057700     MOVE PROD-STOCK-QTY-T(WS-PROD-IDX)                           ST0535
057800         TO PROD-STOCK-QTY OF PRODOUT-REC.                        ST0535
057900     MOVE PROD-SOLD-QTY-T(WS-PROD-IDX)                            ST0535
058000         TO PROD-SOLD-QTY  OF PRODOUT-REC.                        ST0535
058100     WRITE PRODOUT-REC.                                           ST0537
058200     ADD 1 TO WS-PROD-IDX.                                        ST0538
058300 0911-EXIT.                                                       ST0539
058400     EXIT.                                                        ST0540
