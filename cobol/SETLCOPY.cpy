000100****************************************************************  SC0001
000200* LICENSED MATERIALS - PROPERTY OF IBM                            SC0002
000300* ALL RIGHTS RESERVED                                             SC0003
000400****************************************************************  SC0004
000500* COPYBOOK:  SETLCOPY                                             SC0005
000600*                                                                 SC0006
000700* AUTHOR  :  D. STOUT                                             SC0007
000800*                                                                 SC0008
000900* SETTLEMENT REPORT DETAIL LINE - ONE LINE PER MERCHANT,          SC0009
001000* WRITTEN BY SETLRUN IN MERCHANT PROCESSING ORDER.  SETL-DIFF     SC0010
001100* IS EXPECTED TO BE ZERO; A NON-ZERO VALUE IS A RECONCILIATION    SC0011
001200* BREAK BETWEEN INVENTORY-DERIVED REVENUE AND THE LEDGER.         SC0012
001300*                                                                 SC0013
001400* CHANGE LOG                                                      SC0014
001500*   DATE     BY   TICKET     DESCRIPTION                         SC0015
001600*   -------- ---  ---------  ------------------------------------ SC0016
001700*   05/30/94 DS   SAM-0301   ORIGINAL COPYBOOK - NIGHTLY          SC0017
001800*                            SETTLEMENT REPORT LAYOUT.            SC0018
001900****************************************************************  SC0019
002000 01  SETTLEMENT-RESULT-RECORD.                                    SC0020
002100     05  SETL-MERCH-NAME          PIC X(40).                      SC0021
002200     05  SETL-EXPECTED            PIC S9(11)V99 COMP-3.           SC0022
002300     05  SETL-ACTUAL              PIC S9(11)V99 COMP-3.           SC0023
002400     05  SETL-DIFF                PIC S9(11)V99 COMP-3.           SC0024
002500     05  FILLER                   PIC X(20).                      SC0025
