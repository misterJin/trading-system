000100****************************************************************  OC0001
000200* LICENSED MATERIALS - PROPERTY OF IBM                            OC0002
000300* ALL RIGHTS RESERVED                                             OC0003
000400****************************************************************  OC0004
000500* COPYBOOK:  ORDCOPY                                              OC0005
000600*                                                                 OC0006
000700* AUTHOR  :  D. STOUT                                             OC0007
000800*                                                                 OC0008
000900* ORDER LOG RECORD - ONE ENTRY PER ORDER TRANSACTION, WRITTEN     OC0009
001000* ONCE BY ORDPLC IN ORD-ID SEQUENCE AND NEVER REWRITTEN EXCEPT    OC0010
001100* TO FLIP ORD-STATUS FROM CREATED TO COMPLETED OR FAILED AS       OC0011
001200* PART OF THE SAME RUN THAT CREATED IT.  ORD-CREATED-AT IS SET    OC0012
001300* ONCE AND IS NEVER TOUCHED AGAIN.                                OC0013
001400*                                                                 OC0014
001500* CHANGE LOG                                                      OC0015
001600*   DATE     BY   TICKET     DESCRIPTION                         OC0016
001700*   -------- ---  ---------  ------------------------------------ OC0017
001800*   04/02/91 DS   SAM-0122   ORIGINAL COPYBOOK - TRANSACTION LOG.  OC0018
001900*   11/02/93 DS   SAM-0287   ADDED ORD-UNIT-PRICE SO THE PRICE    OC0019
002000*                            SOLD AT SURVIVES A LATER PRICE       OC0020
002100*                            CHANGE ON THE PRODUCT MASTER.        OC0021
002200*   09/19/98 RPK  Y2K-0042   EXPANDED ORD-CREATED-AT FROM A 6      OC0022
002300*                            BYTE YYMMDD FIELD TO AN 8 BYTE        OC0023
002400*                            YYYYMMDD FIELD FOR THE CENTURY        OC0024
002500*                            ROLLOVER.                            OC0025
002600****************************************************************  OC0026
002700 01  ORDER-RECORD.                                                OC0027
002800     05  ORD-ID                   PIC 9(9).                       OC0028
002900     05  ORD-USER-ID              PIC 9(9).                       OC0029
003000     05  ORD-MERCH-ID             PIC 9(9).                       OC0030
003100     05  ORD-PROD-ID              PIC 9(9).                       OC0031
003200     05  ORD-QTY                  PIC 9(9).                       OC0032
003300     05  ORD-UNIT-PRICE           PIC S9(9)V99 COMP-3.             OC0033
003400     05  ORD-TOTAL-PRICE          PIC S9(11)V99 COMP-3.           OC0034
003500     05  ORD-STATUS               PIC X(9).                       OC0035
003600         88  ORD-CREATED          VALUE 'CREATED  '.               OC0036
003700         88  ORD-COMPLETED        VALUE 'COMPLETED'.               OC0037
003800         88  ORD-FAILED           VALUE 'FAILED   '.               OC0038
003900     05  ORD-CREATED-AT           PIC 9(8).                       OC0039
004000     05  FILLER                   PIC X(10).                      OC0040
